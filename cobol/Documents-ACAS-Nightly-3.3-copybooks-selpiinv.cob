000100*  Select Clause - Maintenance Invoice Input File.
000200*
000300* 09/12/25 vbc - Created.
000400*
000500 select   PI-Invoice-File assign to "PIINVCE"
000600          organization    is sequential
000700          file status     is PI-Inv-Status.
000800*
