000100*******************************************************
000200*                                                       *
000300*     Purchase Invoice - Report Generation             *
000400*        Reads the PI-Work bridge file pi010 wrote,    *
000500*        prints the run summary, writes the CSV        *
000600*        summary and the detailed validation report.   *
000700*                                                       *
000800*******************************************************
000900*
001000 identification          division.
001100*
001200 program-id.             pi020.
001300 author.                 V B Coen.
001400 installation.           Applewood Computers.
001500 date-written.           14/12/85.
001600 date-compiled.
001700 security.               Applewood Computers Accounting
001800                          System - Purchase Invoice sub-
001900                          system.  Run immediately after
002000                          pi010 in the overnight stream.
002100*
002200* Remarks.  Reads the header record and every detail
002300*           record pi010 wrote to PI-Work-File, keeping
002400*           running totals and two in-memory lists (auto-
002500*           updated invoices, everything else) for the
002600*           end-of-run console summary.  Every detail also
002700*           drives one CSV row and one block of the
002800*           Report Writer detailed report.
002900*
003000* Called modules.        none.
003100*
003200* Changes:
003300* 14/12/85 vbc -     Written for the overnight invoice run,
003400*                     replaces the AAW macro's summary tab.
003500* 11/03/86 vbc - .02 Auto/Review lists widened to 500 rows,
003600*                     matches the PO table size in pi010.
003700* 19/07/91 vbc - .03 Amount edit picture widened, seven
003800*                     figure invoices started coming in
003900*                     from the AAW National contract.
004000* 02/02/95 pjw - .04 Errors-text now built from the ERROR
004100*                     severity checks only, warnings were
004200*                     swamping the review list.
004300* 23/11/98 vbc - Y2K.05 Wrk-Run-Date reviewed, already full
004400*                     CCYYMMDD off the work file, no change.
004500* 14/06/02 vbc - .06 Review list also carries the warning
004600*                     text when there is no error text.
004700* 30/09/09 vbc - .07 Migration to Open Cobol v3.00.00 style
004800*                     copybooks, file status fields renamed.
004900* 04/12/25 vbc - 1.0 Rebuilt as the standalone PI subsystem,
005000*                     taken out of the AAW spreadsheet macro.
005100* 21/12/25 pjw - 1.01 Detail report widened for the Store
005200*                     column, was truncating Sunbelt sites.
005300* 09/01/26 pjw - 1.02 GBP text prefix used for all printed
005400*                     amounts, no currency-sign character
005500*                     is safe to key into this source.
005600* 09/01/26 pjw - 1.03 AC-2214.  Wrk-Extraction-Ok now gates
005700*                     DD010 - an invoice pi010 could not read
005800*                     cleanly no longer gets a CSV row, it
005900*                     still counts in Ct-Failed and still
006000*                     prints on the detailed report below.
006100*
006200 environment             division.
006300*    SPECIAL-NAMES shared with pi010 - only C01/UPSI switches
006400*    that this program does not itself use, kept for the one
006500*    copybook rather than a second near-empty ENVIRONMENT copy.
006600 copy  "picenv.cob".
006700 input-output            section.
006800 file-control.
006900*    Work file in, CSV and the Report Writer print file out -
007000*    no PO master or the like, everything needed already
007100*    came over from pi010 on the bridge record.
007200     copy  "selpiwrk.cob".
007300     copy  "selpicsv.cob".
007400     copy  "selpirpt.cob".
007500*
007600 data                    division.
007700 file section.
007800*    FD/record layouts are shared copybooks, same as pi010
007900*    uses for its own end - the record picture only has to be
008000*    typed out once between the two programs.
008100     copy  "fdpiwrk.cob".
008200     copy  "fdpicsv.cob".
008300     copy  "fdpirpt.cob".
008400*
008500 working-storage section.
008600*
008700 77  Prog-Name           pic x(15)  value "PI020 (1.03)".
008800*
008900*    File status bytes - PI-Rpt-Status covers the Report
009000*    Writer print file, checked once after OPEN in AA010,
009100*    since nothing else in this program touches it directly.
009200*
009300 01  PI-File-Statuses.
009400     03  PI-Wrk-Status   pic xx.
009500         88  Wrk-Ok            value "00".
009600         88  Wrk-Eof           value "10".
009700     03  PI-Csv-Status   pic xx.
009800         88  Csv-Ok            value "00".
009900     03  PI-Rpt-Status   pic xx.
010000         88  Rpt-Ok            value "00".
010100*
010200*    Header record fields, saved off after the first read
010300*    and broken down (Bkdn form) for the report title only
010400*    - pi010 does its own copy of the same trick for its
010500*    startup banner, this program keeps its own local copy.
010600*
010700 01  Rpt-Run-Date-Save   pic 9(8) value zero.
010800 01  Rpt-Run-Date-Bkdn   redefines Rpt-Run-Date-Save.
010900     03  Rpt-Rd-Ccyy     pic 9(4).
011000     03  Rpt-Rd-Mm       pic 99.
011100     03  Rpt-Rd-Dd       pic 99.
011200 01  Rpt-Run-Time-Save   pic 9(6) value zero.
011300 01  Rpt-Run-Time-Bkdn   redefines Rpt-Run-Time-Save.
011400     03  Rpt-Rt-Hh       pic 99.
011500     03  Rpt-Rt-Mm       pic 99.
011600     03  Rpt-Rt-Ss       pic 99.
011700*    dd/mm/ccyy and hh:mm:ss text built once by AA020 from
011800*    the header record, used only in the page heading.
011900*
012000 01  Wk-Title-Date       pic x(10) value spaces.
012100 01  Wk-Title-Time       pic x(8)  value spaces.
012200*
012300*    Running totals - grouped so the two counts that
012400*    matter for "did we print anything at all" can be
012500*    tested with one compare instead of two, the same
012600*    trick wspival uses for its error/warning counts.
012700*
012800 01  Wk-Run-Counts.
012900     03  Wk-Ct-Auto      pic 9(4) comp value zero.
013000     03  Wk-Ct-Review    pic 9(4) comp value zero.
013100 01  Wk-Run-Counts-Combined redefines Wk-Run-Counts
013200                         pic 9(8) comp.
013300*    Ct-Total/Ct-Failed feed the console summary counts,
013400*    Rpt-Index is the "No. n" invoice sequence number that
013500*    prints at the top of each detail block on the report.
013600*
013700*    All three are 9(4) COMP - a four-figure invoice count is
013800*    already well past anything this shop's own overnight
013900*    volumes have ever run to.
014000 77  Ct-Total            pic 9(4) comp value zero.
014100 77  Ct-Failed           pic 9(4) comp value zero.
014200 77  Rpt-Index           pic 9(4) comp value zero.
014300*
014400*    End-of-run listings - one line of text per invoice,
014500*    built as each detail record is read, printed only
014600*    after every record has gone by so the totals heading
014700*    the summary are already known when the lists follow.
014800*
014900 01  Wk-Auto-List.
015000     03  Wk-Auto-Row     occurs 500 pic x(80).
015100 77  Wk-Auto-Count       pic 9(4) comp value zero.
015200 01  Wk-Review-List.
015300     03  Wk-Review-Row   occurs 500 pic x(80).
015400 77  Wk-Review-Count     pic 9(4) comp value zero.
015500 77  Wk-Row-Ix           pic 9(4) comp value zero.
015600*
015700*    General scratch - trimming, amount editing, and the
015800*    Errors/Validations text needed for both the CSV row
015900*    and the two console summary lists.
016000*
016100 01  Wk-Trim-Buf         pic x(80).
016200 77  Wk-Trim-Max         pic 9(2) comp value zero.
016300 77  Wk-Trim-Len         pic 9(2) comp value zero.
016400 77  Wk-Kx               pic 9(2) comp value zero.
016500*
016600*    Zero-suppressed edit field feeding BB030's forward scan,
016700*    Wk-Amt-Start/Wk-Amt-Len marking where the printable text
016800*    begins and how long it runs once the leading spaces the
016900*    picture clause left behind are skipped over.
017000*
017100 77  Wk-Amt-Edit         pic z,zzz,zz9.99.
017200 77  Wk-Amt-Start        pic 9(2) comp value zero.
017300 77  Wk-Amt-Len          pic 9(2) comp value zero.
017400 01  Wk-Amt-Text         pic x(16) value spaces.
017500*
017600*    "n/9 passed" text for the CSV row and the report - built
017700*    fresh for every detail record by BB010 before either
017800*    consumer needs it.
017900*
018000 01  Wk-Val-Text         pic x(14) value spaces.
018100 77  Wk-Passed-Ct        pic 9(2) comp value zero.
018200 77  Wk-Ptr              pic 9(3) comp value zero.
018300*
018400*    200 bytes is comfortably wider than nine 80-byte check
018500*    messages joined with "; " could ever need in practice -
018600*    the STRING calls that build these stop safely short of
018700*    the field the moment the source data runs out.
018800*
018900 01  Wk-Err-Text         pic x(200) value spaces.
019000 01  Wk-Warn-Text        pic x(200) value spaces.
019100*
019200*    250 bytes covers the widest possible row - four fixed
019300*    columns, the amount and validations text, then up to
019400*    200 bytes of joined error text on the end.
019500*
019600 01  Wk-Csv-Line         pic x(250) value spaces.
019700*
019800*    Working fields the Report Section sources from -
019900*    Report Writer wants a plain data item to key its
020000*    detail lines off, not the table subscript itself.
020100*
020200 77  Rpt-Chk-Ix          pic 9(2) comp value zero.
020300 77  Rpt-Chk-Mark        pic x    value space.
020400*
020500*    One RD, five detail 01-levels - title, invoice header
020600*    line, one row per check, then the ERROR/WARNING call-
020700*    out blocks (PRESENCE WHEN keeps the headings themselves
020800*    off the page when there is nothing under them to print).
020900 report section.
021000*
021100 rd  PI-Detail-Report
021200     page limit           60 lines
021300     heading              1
021400     first detail         4
021500     last detail          58.
021600*
021700*    60 lines a page, 4 line heading block, room for one
021800*    invoice's whole detail block (up to nine check lines
021900*    plus the error/warning call-outs) before Report Writer
022000*    breaks to a new page and reprints the heading.
022100*
022200 01  Pi-Rpt-Title         type page heading.
022300     03  line   1.
022400         05  col  1       pic x(60) value all "=".
022500     03  line   2.
022600         05  col  1       pic x(31)
022700                           value "Purchase Invoice Detail Report".
022800         05  col 34       pic x(5)  value "Run: ".
022900         05  col 39       pic x(10) source Wk-Title-Date.
023000         05  col 50       pic x(8)  source Wk-Title-Time.
023100     03  line   3.
023200         05  col  1       pic x(60) value all "=".
023300*
023400*    Header block for one invoice - all four fields carried
023500*    over from pi010 on the bridge record, plus the running
023600*    Rpt-Index number and the status word CC090 decided.
023700*
023800 01  Pi-Rpt-Inv-Line      type is detail.
023900     03  line + 2.
024000         05  col  1       pic x(4)  value "No. ".
024100         05  col  5       pic zzz9  source Rpt-Index.
024200         05  col 11       pic x(20) source Wrk-Invoice-No.
024300         05  col 32       pic x(30) source Wrk-Supplier-Name.
024400         05  col 63       pic x(15) source Wrk-Po-Number.
024500         05  col 79       pic x(30) source Wrk-Store.
024600     03  line + 1.
024700         05  col  5       pic x(8)  value "Amount: ".
024800         05  col 13       pic x(4)  value "GBP ".
024900         05  col 17       pic z,zzz,zz9.99 source Wrk-Net-Amount.
025000         05  col 34       pic x(8)  value "Status: ".
025100         05  col 42       pic x(8)  source Wrk-Status.
025200     03  line + 1.
025300         05  col  5       pic x(12) value "Validations:".
025400*
025500*    One line per row of Wrk-Check-Table, all nine printed
025600*    regardless of pass/fail so the full rule set is visible.
025700*
025800 01  Pi-Rpt-Chk-Line      type is detail.
025900     03  line + 1.
026000         05  col  7       pic x     source Rpt-Chk-Mark.
026100         05  col  9       pic x(30)
026200                           source Wrk-Chk-Name (Rpt-Chk-Ix).
026300         05  col 40       pic x(80)
026400                           source Wrk-Chk-Message (Rpt-Chk-Ix).
026500*
026600*    Heading only fires when EE010 GENERATEs it, guarded on
026700*    Wrk-Error-Count > zero in the procedure division below.
026800*
026900 01  Pi-Rpt-Err-Head      type is detail.
027000     03  line + 1.
027100         05  col  5       pic x(7)  value "Errors:".
027200*
027300*    PRESENCE WHEN does the filtering itself - GENERATE is
027400*    called once per row of Wrk-Check-Table and Report Writer
027500*    skips any row that is not a failed ERROR severity check.
027600*
027700 01  Pi-Rpt-Err-Line      type is detail
027800     presence when Wrk-Chk-Passed (Rpt-Chk-Ix) = "N"
027900              and  Wrk-Chk-Severity (Rpt-Chk-Ix) = "ERROR".
028000     03  line + 1.
028100         05  col  7       pic x(30)
028200                           source Wrk-Chk-Name (Rpt-Chk-Ix).
028300         05  col 40       pic x(80)
028400                           source Wrk-Chk-Message (Rpt-Chk-Ix).
028500*
028600*    Same guard idea as the errors heading above, this one
028700*    keyed off Wrk-Warning-Count > zero instead.
028800*
028900 01  Pi-Rpt-Warn-Head     type is detail.
029000     03  line + 1.
029100         05  col  5       pic x(9)  value "Warnings:".
029200*
029300 01  Pi-Rpt-Warn-Line     type is detail
029400     presence when Wrk-Chk-Passed (Rpt-Chk-Ix) = "N"
029500              and  Wrk-Chk-Severity (Rpt-Chk-Ix) = "WARNING".
029600     03  line + 1.
029700         05  col  7       pic x(30)
029800                           source Wrk-Chk-Name (Rpt-Chk-Ix).
029900         05  col 40       pic x(80)
030000                           source Wrk-Chk-Message (Rpt-Chk-Ix).
030100*
030200*    Overall shape - open, header, then the read-ahead loop
030300*    common to this shop's report programs (read one detail
030400*    before the PERFORM ... UNTIL, another at the tail of
030500*    every pass through AA040), summary last so the totals
030600*    used in it are complete by the time it prints.
030700 procedure division.
030800*
030900 aa000-Main.
031000     perform aa010-Open-Files
031100             thru aa010-Exit.
031200     perform aa020-Read-Header
031300             thru aa020-Exit.
031400     initiate PI-Detail-Report.
031500     perform aa030-Read-Next-Detail
031600             thru aa030-Exit.
031700     perform aa040-Process-One-Detail
031800             thru aa040-Exit
031900             until Wrk-Eof.
032000     terminate PI-Detail-Report.
032100     perform aa090-Close-Files
032200             thru aa090-Exit.
032300     perform zz080-Print-Run-Summary
032400             thru zz080-Exit.
032500     stop run.
032600*
032700*    PI-Report-File open status is not tested - Report
032800*    Writer's INITIATE would fail loudly of its own accord
032900*    if the file were not usable, same as PYRGSTR and
033000*    VACPRINT leave it.
033100 aa010-Open-Files.
033200     open    input  PI-Work-File
033300             output PI-Csv-File
033400             output PI-Report-File.
033500     if      not Wrk-Ok
033600             display "PI020 - PI-WORK-FILE WILL NOT OPEN "
033700                     PI-Wrk-Status
033800             stop run
033900     end-if.
034000*    Header row first, per the CSV summary record layout -
034100     move    spaces               to Wk-Csv-Line.
034200     string  "Status,Invoice Number,Supplier,PO Number,"
034300             "Store,Amount,Validations,Errors"
034400                                   delimited by size
034500                                   into Wk-Csv-Line
034600     end-string.
034700     write   PI-Csv-Line           from Wk-Csv-Line.
034800 aa010-Exit.
034900     exit.
035000*
035100*    First record off the work file is always the header,
035200*    Wrk-Head-Key of all "*" - the run date/time it carries
035300*    only feeds the report heading, so no test is made that
035400*    the key really is all "*".
035500*
035600 aa020-Read-Header.
035700     read    PI-Work-File
035800             at end set Wrk-Eof to true
035900     end-read.
036000     move    Wrk-Run-Date         to Rpt-Run-Date-Save.
036100     move    Wrk-Run-Time         to Rpt-Run-Time-Save.
036200     move    spaces               to Wk-Title-Date.
036300     string  Rpt-Rd-Dd    delimited by size
036400             "/"          delimited by size
036500             Rpt-Rd-Mm    delimited by size
036600             "/"          delimited by size
036700             Rpt-Rd-Ccyy  delimited by size
036800                          into Wk-Title-Date
036900     end-string.
037000     move    spaces               to Wk-Title-Time.
037100     string  Rpt-Rt-Hh    delimited by size
037200             ":"          delimited by size
037300             Rpt-Rt-Mm    delimited by size
037400             ":"          delimited by size
037500             Rpt-Rt-Ss    delimited by size
037600                          into Wk-Title-Time
037700     end-string.
037800 aa020-Exit.
037900     exit.
038000*
038100*    Same read-ahead paragraph used both to prime the loop
038200*    in AA000 and at the tail of every AA040 pass.
038300 aa030-Read-Next-Detail.
038400     read    PI-Work-File
038500             at end set Wrk-Eof to true
038600     end-read.
038700 aa030-Exit.
038800     exit.
038900*
039000 aa040-Process-One-Detail.
039100     add     1                    to Ct-Total.
039200     add     1                    to Rpt-Index.
039300     perform bb010-Build-Val-Text
039400             thru bb010-Exit.
039500     perform bb020-Build-Err-Warn-Text
039600             thru bb020-Exit.
039700     perform bb030-Build-Amt-Text
039800             thru bb030-Exit.
039900*    Three-way split matches pi010's own CC090 rollup exactly
040000*    - Can-Auto-Update wins the auto list, else a valid but
040100*    unmatched/warned invoice goes to the review list, else
040200*    (blocked by an ERROR, including extraction failures) it
040300*    counts as failed and also lands on the review list so
040400*    it is not lost from the console summary altogether.
040500     evaluate true
040600         when Wrk-Can-Auto-Update = "Y"
040700              add  1              to Wk-Ct-Auto
040800              perform cc010-Add-Auto-Line thru cc010-Exit
040900         when Wrk-Is-Valid = "Y"
041000              add  1              to Wk-Ct-Review
041100              perform cc020-Add-Review-Line thru cc020-Exit
041200         when other
041300              add  1              to Ct-Failed
041400              perform cc020-Add-Review-Line thru cc020-Exit
041500     end-evaluate.
041600*    09/01/26 pjw - CSV gets one row per invoice for which
041700*    extraction succeeded, extraction failures still print on
041800*    the detail report below.  Ticket AC-2214.
041900     if Extraction-Ok
042000         perform dd010-Write-Csv-Row
042100                 thru dd010-Exit
042200     end-if.
042300     perform ee010-Print-Detail-Block
042400             thru ee010-Exit.
042500     perform aa030-Read-Next-Detail
042600             thru aa030-Exit.
042700 aa040-Exit.
042800     exit.
042900*
043000*    Report Writer's TERMINATE already flushed the last page
043100*    before this runs, so a plain CLOSE is all three files
043200*    need here.
043300 aa090-Close-Files.
043400     close   PI-Work-File PI-Csv-File PI-Report-File.
043500 aa090-Exit.
043600     exit.
043700*
043800*    Count how many of the nine slots passed and build the
043900*    "n/m passed" text for the CSV row - the printed report
044000*    shows every check individually so needs no summary
044100*    text of its own.
044200*
044300 bb010-Build-Val-Text.
044400     move    zero                 to Wk-Passed-Ct.
044500     perform bb011-Count-One-Check
044600             thru bb011-Exit
044700             varying Wk-Row-Ix from 1 by 1
044800             until Wk-Row-Ix > Wrk-Check-Count.
044900     move    spaces               to Wk-Val-Text.
045000     string  Wk-Passed-Ct    delimited by size
045100             "/"             delimited by size
045200             Wrk-Check-Count delimited by size
045300             " passed"       delimited by size
045400                              into Wk-Val-Text
045500     end-string.
045600 bb010-Exit.
045700     exit.
045800*
045900*    Called once per row of Wrk-Check-Table under the varying
046000*    perform above - Wk-Passed-Ct is the running total bb010
046100*    prints once the scan is done.
046200*
046300 bb011-Count-One-Check.
046400     if      Wrk-Chk-Passed (Wk-Row-Ix) = "Y"
046500             add 1                to Wk-Passed-Ct
046600     end-if.
046700 bb011-Exit.
046800     exit.
046900*
047000*    Errors text is every failed ERROR severity check's
047100*    message joined with "; " - Warnings text the same for
047200*    failed WARNING severity checks.  Built with STRING and
047300*    a running pointer, since the number of matching checks
047400*    is not known ahead of the scan.
047500*
047600 bb020-Build-Err-Warn-Text.
047700     move    spaces               to Wk-Err-Text.
047800     move    1                    to Wk-Ptr.
047900     perform bb021-Add-One-Error
048000             thru bb021-Exit
048100             varying Wk-Row-Ix from 1 by 1
048200             until Wk-Row-Ix > Wrk-Check-Count.
048300     move    spaces               to Wk-Warn-Text.
048400     move    1                    to Wk-Ptr.
048500     perform bb022-Add-One-Warning
048600             thru bb022-Exit
048700             varying Wk-Row-Ix from 1 by 1
048800             until Wk-Row-Ix > Wrk-Check-Count.
048900 bb020-Exit.
049000     exit.
049100*
049200*    "; " only goes in ahead of the second and later messages -
049300*    Wk-Ptr > 1 is how we know one is already sitting in
049400*    Wk-Err-Text from an earlier pass round this loop.
049500*
049600 bb021-Add-One-Error.
049700     if      Wrk-Chk-Passed (Wk-Row-Ix) = "N"
049800        and  Wrk-Chk-Severity (Wk-Row-Ix) = "ERROR"
049900             if   Wk-Ptr > 1
050000                  string "; "   delimited by size
050100                                into Wk-Err-Text
050200                                pointer Wk-Ptr
050300                  end-string
050400             end-if
050500             perform bb040-Trim-Message
050600                     thru bb040-Exit
050700             string  Wk-Trim-Buf (1 : Wk-Trim-Len)
050800                                 delimited by size
050900                                 into Wk-Err-Text
051000                                 pointer Wk-Ptr
051100             end-string
051200     end-if.
051300 bb021-Exit.
051400     exit.
051500*
051600*    Same joining rule as BB021 above, run over the WARNING
051700*    severity rows into Wk-Warn-Text instead.
051800*
051900 bb022-Add-One-Warning.
052000     if      Wrk-Chk-Passed (Wk-Row-Ix) = "N"
052100        and  Wrk-Chk-Severity (Wk-Row-Ix) = "WARNING"
052200             if   Wk-Ptr > 1
052300                  string "; "   delimited by size
052400                                into Wk-Warn-Text
052500                                pointer Wk-Ptr
052600                  end-string
052700             end-if
052800             perform bb040-Trim-Message
052900                     thru bb040-Exit
053000             string  Wk-Trim-Buf (1 : Wk-Trim-Len)
053100                                 delimited by size
053200                                 into Wk-Warn-Text
053300                                 pointer Wk-Ptr
053400             end-string
053500     end-if.
053600 bb022-Exit.
053700     exit.
053800*
053900*    Wk-Trim-Buf / Wk-Trim-Max / Wk-Trim-Len is the shared
054000*    trimming scratch, loaded fresh by every caller.
054100*
054200 bb040-Trim-Message.
054300     move    spaces               to Wk-Trim-Buf.
054400     move    Wrk-Chk-Message (Wk-Row-Ix) to Wk-Trim-Buf.
054500     move    80                   to Wk-Trim-Max.
054600     perform zz060-Trim-Buffer
054700             thru zz060-Exit.
054800 bb040-Exit.
054900     exit.
055000*
055100*    Zero-suppressed edit picture drops the leading spaces
055200*    (and their commas) itself; the forward scan below only
055300*    has to find where the printable text starts.
055400*
055500 bb030-Build-Amt-Text.
055600     move    Wrk-Net-Amount        to Wk-Amt-Edit.
055700     move    1                     to Wk-Amt-Start.
055800     perform bb031-No-Op
055900             thru bb031-Exit
056000             varying Wk-Amt-Start from 1 by 1
056100             until Wk-Amt-Start > 12
056200             or Wk-Amt-Edit (Wk-Amt-Start : 1) not = space.
056300     move    spaces                to Wk-Amt-Text.
056400     string  "GBP "                delimited by size
056500             Wk-Amt-Edit (Wk-Amt-Start : 13 - Wk-Amt-Start)
056600                                    delimited by size
056700                                    into Wk-Amt-Text
056800     end-string.
056900     compute Wk-Amt-Len = 4 + 13 - Wk-Amt-Start.
057000 bb030-Exit.
057100     exit.
057200*
057300*    Varying perform needs a body, even when the only thing
057400*    the body has to do is let the OR clause on the edited
057500*    field do the actual work of finding the first non-space.
057600*
057700 bb031-No-Op.
057800     continue.
057900 bb031-Exit.
058000     exit.
058100*
058200*    500 lines is plenty for a run summary display and keeps
058300*    Wk-Auto-Row/Wk-Review-Row occurs tables to a sane size -
058400*    anything past that is still counted and still on the
058500*    detail report, it just does not get a line in the
058600*    console summary.
058700*
058800 cc010-Add-Auto-Line.
058900     if      Wk-Auto-Count < 500
059000             add 1                 to Wk-Auto-Count
059100             perform zz070-Trim-Invoice-No thru zz070-Exit
059200             move    Wk-Trim-Buf (1 : Wk-Trim-Len)
059300                                   to Wk-Auto-Row (Wk-Auto-Count)
059400             perform zz071-Trim-Supplier   thru zz071-Exit
059500             move    1             to Wk-Ptr
059600             string  "  + "       delimited by size
059700                     Wk-Auto-Row (Wk-Auto-Count)
059800                                   delimited by space
059900                     " - "        delimited by size
060000                     Wk-Trim-Buf (1 : Wk-Trim-Len)
060100                                   delimited by size
060200                     " - "        delimited by size
060300                     Wk-Amt-Text (1 : Wk-Amt-Len)
060400                                   delimited by size
060500                                into Wk-Auto-Row (Wk-Auto-Count)
060600                                pointer Wk-Ptr
060700             end-string
060800     end-if.
060900 cc010-Exit.
061000     exit.
061100*
061200*    Non-auto lines carry whatever error text there is, and
061300*    fall back to the warning text (or a plain note) when
061400*    there was no ERROR-severity failure at all.
061500*
061600 cc020-Add-Review-Line.
061700     if      Wk-Review-Count < 500
061800             add 1                 to Wk-Review-Count
061900             perform zz070-Trim-Invoice-No thru zz070-Exit
062000             move    Wk-Trim-Buf (1 : Wk-Trim-Len)
062100                                to Wk-Review-Row (Wk-Review-Count)
062200             perform zz071-Trim-Supplier   thru zz071-Exit
062300             move    1             to Wk-Ptr
062400             string  "  - "       delimited by size
062500                     Wk-Review-Row (Wk-Review-Count)
062600                                   delimited by space
062700                     " - "        delimited by size
062800                     Wk-Trim-Buf (1 : Wk-Trim-Len)
062900                                   delimited by size
063000                     " - "        delimited by size
063100                into Wk-Review-Row (Wk-Review-Count)
063200                                pointer Wk-Ptr
063300             end-string
063400             if   Wk-Err-Text (1 : 1) not = space
063500                  string Wk-Err-Text delimited by "  "
063600                into Wk-Review-Row (Wk-Review-Count)
063700                                pointer Wk-Ptr
063800                  end-string
063900             else
064000                  if   Wk-Warn-Text (1 : 1) not = space
064100                       string Wk-Warn-Text delimited by "  "
064200                into Wk-Review-Row (Wk-Review-Count)
064300                                pointer Wk-Ptr
064400                       end-string
064500                  else
064600                       string "manual review required"
064700                                delimited by size
064800                into Wk-Review-Row (Wk-Review-Count)
064900                                pointer Wk-Ptr
065000                       end-string
065100                  end-if
065200             end-if
065300     end-if.
065400 cc020-Exit.
065500     exit.
065600*
065700*    Ten fields, ten commas, built up with a running pointer
065800*    the same way BB020 builds its error/warning text - the
065900*    trailing error text is appended raw so a comma inside a
066000*    check message does not get escaped, this being an
066100*    internal working file rather than something loaded into
066200*    a spreadsheet by hand.
066300*
066400 dd010-Write-Csv-Row.
066500     move    spaces                to Wk-Csv-Line.
066600     move    1                     to Wk-Ptr.
066700     perform zz070-Trim-Invoice-No thru zz070-Exit.
066800     string  Wrk-Status            delimited by space
066900             ","                   delimited by size
067000             Wk-Trim-Buf (1 : Wk-Trim-Len)
067100                                   delimited by size
067200             ","                   delimited by size
067300                                   into Wk-Csv-Line
067400                                   pointer Wk-Ptr
067500     end-string.
067600     perform zz071-Trim-Supplier   thru zz071-Exit.
067700     string  Wk-Trim-Buf (1 : Wk-Trim-Len)
067800                                   delimited by size
067900             ","                   delimited by size
068000                                   into Wk-Csv-Line
068100                                   pointer Wk-Ptr
068200     end-string.
068300     perform zz072-Trim-Po-Number  thru zz072-Exit.
068400     string  Wk-Trim-Buf (1 : Wk-Trim-Len)
068500                                   delimited by size
068600             ","                   delimited by size
068700                                   into Wk-Csv-Line
068800                                   pointer Wk-Ptr
068900     end-string.
069000     perform zz073-Trim-Store      thru zz073-Exit.
069100     string  Wk-Trim-Buf (1 : Wk-Trim-Len)
069200                                   delimited by size
069300             ","                   delimited by size
069400             Wk-Amt-Text (1 : Wk-Amt-Len)
069500                                   delimited by size
069600             ","                   delimited by size
069700             Wk-Val-Text (1 : 12)  delimited by size
069800             ","                   delimited by size
069900                                   into Wk-Csv-Line
070000                                   pointer Wk-Ptr
070100     end-string.
070200     if      Wk-Err-Text (1 : 1) not = space
070300             string Wk-Err-Text    delimited by "  "
070400                                   into Wk-Csv-Line
070500                                   pointer Wk-Ptr
070600             end-string
070700     end-if.
070800     write   PI-Csv-Line            from Wk-Csv-Line.
070900 dd010-Exit.
071000     exit.
071100*
071200*    One invoice line always prints, the check lines always
071300*    print (so the reader can see every rule that ran even
071400*    when every one of them passed), and the two heading
071500*    lines only print when there is at least one error or
071600*    warning to show under them.
071700*
071800 ee010-Print-Detail-Block.
071900     generate Pi-Rpt-Inv-Line.
072000     perform ee011-Print-One-Check
072100             thru ee011-Exit
072200             varying Wk-Row-Ix from 1 by 1
072300             until Wk-Row-Ix > Wrk-Check-Count.
072400     if      Wrk-Error-Count > zero
072500             generate Pi-Rpt-Err-Head
072600             perform ee012-Print-One-Error
072700                     thru ee012-Exit
072800                     varying Wk-Row-Ix from 1 by 1
072900                     until Wk-Row-Ix > Wrk-Check-Count
073000     end-if.
073100     if      Wrk-Warning-Count > zero
073200             generate Pi-Rpt-Warn-Head
073300             perform ee013-Print-One-Warning
073400                     thru ee013-Exit
073500                     varying Wk-Row-Ix from 1 by 1
073600                     until Wk-Row-Ix > Wrk-Check-Count
073700     end-if.
073800 ee010-Exit.
073900     exit.
074000*
074100*    "+" / "-" mark gives a quick pass/fail scan down the
074200*    check list without having to read every message.
074300*
074400 ee011-Print-One-Check.
074500     if      Wrk-Chk-Passed (Wk-Row-Ix) = "Y"
074600             move "+"              to Rpt-Chk-Mark
074700     else
074800             move "-"              to Rpt-Chk-Mark
074900     end-if.
075000     move    Wk-Row-Ix             to Rpt-Chk-Ix.
075100     generate Pi-Rpt-Chk-Line.
075200 ee011-Exit.
075300     exit.
075400*
075500*    Prints every row of Wrk-Check-Table under PRESENCE WHEN
075600*    control in the RD - only rows that are actually a failed
075700*    ERROR check make it to the page, the rest are skipped by
075800*    Report Writer itself.
075900*
076000 ee012-Print-One-Error.
076100     move    Wk-Row-Ix             to Rpt-Chk-Ix.
076200     generate Pi-Rpt-Err-Line.
076300 ee012-Exit.
076400     exit.
076500*
076600*    Same idea as EE012 above but for the WARNING severity
076700*    rows, printed under the "Warnings:" heading.
076800*
076900 ee013-Print-One-Warning.
077000     move    Wk-Row-Ix             to Rpt-Chk-Ix.
077100     generate Pi-Rpt-Warn-Line.
077200 ee013-Exit.
077300     exit.
077400*
077500*    Shared right-trim - scans Wk-Trim-Buf from Wk-Trim-Max
077600*    backwards to position 1, so Wk-Trim-Len comes out as the
077700*    position of the last non-space character (zero if the
077800*    field is all spaces).  Every ZZ07n paragraph below loads
077900*    the buffer and the search limit, then calls in here.
078000*
078100 zz060-Trim-Buffer.
078200     move    zero                  to Wk-Trim-Len.
078300     perform zz061-Scan-One-Char
078400             thru zz061-Exit
078500             varying Wk-Kx from Wk-Trim-Max by -1
078600             until Wk-Kx = zero or Wk-Trim-Len not = zero.
078700 zz060-Exit.
078800     exit.
078900*
079000 zz061-Scan-One-Char.
079100     if      Wk-Trim-Buf (Wk-Kx : 1) not = space
079200             move Wk-Kx            to Wk-Trim-Len
079300     end-if.
079400 zz061-Exit.
079500     exit.
079600*
079700 zz070-Trim-Invoice-No.
079800     move    spaces                to Wk-Trim-Buf.
079900     move    Wrk-Invoice-No        to Wk-Trim-Buf.
080000     move    20                    to Wk-Trim-Max.
080100     perform zz060-Trim-Buffer
080200             thru zz060-Exit.
080300 zz070-Exit.
080400     exit.
080500*
080600 zz071-Trim-Supplier.
080700     move    spaces                to Wk-Trim-Buf.
080800     move    Wrk-Supplier-Name     to Wk-Trim-Buf.
080900     move    30                    to Wk-Trim-Max.
081000     perform zz060-Trim-Buffer
081100             thru zz060-Exit.
081200 zz071-Exit.
081300     exit.
081400*
081500 zz072-Trim-Po-Number.
081600     move    spaces                to Wk-Trim-Buf.
081700     move    Wrk-Po-Number         to Wk-Trim-Buf.
081800     move    15                    to Wk-Trim-Max.
081900     perform zz060-Trim-Buffer
082000             thru zz060-Exit.
082100 zz072-Exit.
082200     exit.
082300*
082400*    Wk-Store can carry the STORE_MAINTENANCE sheet's longer
082500*    location text as well as an ordinary store name, so it
082600*    gets the same 30-byte trim as the supplier field above.
082700*
082800 zz073-Trim-Store.
082900     move    spaces                to Wk-Trim-Buf.
083000     move    Wrk-Store             to Wk-Trim-Buf.
083100     move    30                    to Wk-Trim-Max.
083200     perform zz060-Trim-Buffer
083300             thru zz060-Exit.
083400 zz073-Exit.
083500     exit.
083600*
083700*    Console tally for whoever kicked off the run - the
083800*    detailed line-by-line lists only print when there is at
083900*    least one auto-updated or manual-review invoice to name,
084000*    Wk-Run-Counts-Combined being the sum of the two guarding
084100*    that.
084200*
084300 zz080-Print-Run-Summary.
084400     display "============================================"
084500             "================".
084600     display "Invoice Processing Summary".
084700     display "============================================"
084800             "================".
084900     display "Total Invoices Processed: " Ct-Total.
085000     display "Auto-Updated Successfully: " Wk-Ct-Auto.
085100     display "Flagged for Manual Review: " Wk-Ct-Review.
085200     display "Failed to Process: " Ct-Failed.
085300     display "============================================"
085400             "================".
085500     display " ".
085600     if      Wk-Run-Counts-Combined not = zero
085700             display "Auto-Updated Invoices:"
085800             perform zz081-Print-One-Auto-Line
085900                     thru zz081-Exit
086000                     varying Wk-Row-Ix from 1 by 1
086100                     until Wk-Row-Ix > Wk-Auto-Count
086200             display "Requires Manual Review:"
086300             perform zz082-Print-One-Review-Line
086400                     thru zz082-Exit
086500                     varying Wk-Row-Ix from 1 by 1
086600                     until Wk-Row-Ix > Wk-Review-Count
086700     end-if.
086800 zz080-Exit.
086900     exit.
087000*
087100*    Wk-Auto-Row was already built up by CC010 as it went, so
087200*    this is a plain display of what is sitting in the table.
087300*
087400 zz081-Print-One-Auto-Line.
087500     display Wk-Auto-Row (Wk-Row-Ix).
087600 zz081-Exit.
087700     exit.
087800*
087900*    Same again for the manual-review list built by CC020.
088000*
088100 zz082-Print-One-Review-Line.
088200     display Wk-Review-Row (Wk-Row-Ix).
088300 zz082-Exit.
088400     exit.
