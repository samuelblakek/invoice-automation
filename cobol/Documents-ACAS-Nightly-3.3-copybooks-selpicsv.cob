000100*  Select Clause - CSV Summary Output File.
000200*
000300* 10/12/25 vbc - Created.
000400*
000500 select   PI-Csv-File     assign to "PICSVOUT"
000600          organization    is line sequential
000700          file status     is PI-Csv-Status.
000800*
