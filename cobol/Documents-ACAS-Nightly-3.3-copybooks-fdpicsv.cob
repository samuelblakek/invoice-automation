000100*  File Section Entry - CSV Summary Output File.
000200*
000300* 10/12/25 vbc - Created.
000400*
000500 fd  PI-Csv-File.
000600 copy  "wspicsv.cob".
000700*
