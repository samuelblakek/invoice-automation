000100*******************************************
000200*                                          *
000300*  Record Definition For Maint. Invoice   *
000400*           Input File                    *
000500*     No key - read sequentially          *
000600*******************************************
000700*  File size 220 bytes.
000800*
000900* 04/12/25 vbc - Created for the new PI subsystem.
001000* 18/12/25 vbc - Added Inv-Po-Redefines, shape chks done by pi010
001100* 09/01/26 pjw - Inv-Nominal-Redefines added, see nominal chk.
001200*
001300 01  PI-Invoice-Record.
001400*    as printed on the invoice
001500     03  Inv-Number         pic x(20).
001600*    ccyymmdd, zero = unknown
001700     03  Inv-Date           pic 9(8).
001800     03  Inv-Supplier-Name  pic x(30).
001900*    AAW, CJL, AMAZON, APS, COMPCO, AURA, STORE_MAINTENANCE etc
002000     03  Inv-Supplier-Type  pic x(20).
002100*    as printed on the invoice
002200     03  Inv-Po-Number      pic x(15).
002300     03  Inv-Po-Redefines redefines Inv-Po-Number.
002400*        PS, CJL, ORD, ER9.. info only, not validated here
002500         05  Inv-Po-Prefix  pic x(3).
002600         05  Inv-Po-Rest    pic x(12).
002700*    store name off the invoice
002800     03  Inv-Store          pic x(30).
002900     03  Inv-Net-Amt        pic s9(7)v99  comp-3.
003000     03  Inv-Vat-Amt        pic s9(7)v99  comp-3.
003100     03  Inv-Total-Amt      pic s9(7)v99  comp-3.
003200*    4 digit code beginning "7", spaces = absent
003300     03  Inv-Nominal-Code   pic x(4).
003400     03  Inv-Nominal-Redefines redefines Inv-Nominal-Code.
003500         05  Inv-Nominal-Lead  pic x.
003600         05  Inv-Nominal-Rest  pic x(3).
003700*    work/goods description, truncated to 60
003800     03  Inv-Description    pic x(60).
003900     03  filler             pic x(6).
004000*
