000100********************************************
000200*                                          *
000300*  Supplier Identification Registry  &     *
000400*  Sheet Selection Table for the PI        *
000500*       (Purchase Invoice) subsystem       *
000600********************************************
000700*  Fixed policy tables - see PI Business Rules doc.
000800*  First match in table order wins - order MUST NOT be re-sorted.
000900*
001000* 05/12/25 vbc - Created.  13 supplier entries, 8 sheet entries.
001100* 19/12/25 vbc - Added Ilux & Aura per Purchasing memo.
001200* 02/01/26 pjw - Quote-Auth-Limit moved in here - one place for
001300*                for policy constants.
001400*
001500 01  PI-Supplier-Registry.
001600     03  Reg-Entry-Block.
001700        05  Reg-01.
001800            07  filler        pic x(24) value "aaw national".
001900            07  filler        pic x(24) value spaces.
002000            07  filler        pic x(12) value "aaw".
002100         07  filler   pic x(30) value "AAW National Maintenance".
002200            07  filler        pic x(20) value "AAW".
002300        05  Reg-02.
002400            07  filler        pic x(24) value "cjl group".
002500            07  filler        pic x(24) value spaces.
002600            07  filler        pic x(12) value "cjl".
002700            07  filler        pic x(30) value "CJL Associates".
002800            07  filler        pic x(20) value "CJL".
002900        05  Reg-03.
003000            07  filler        pic x(24) value "amazon business".
003100            07  filler        pic x(24) value spaces.
003200            07  filler        pic x(12) value "amazon".
003300            07  filler        pic x(30) value "Amazon".
003400            07  filler        pic x(20) value "AMAZON".
003500        05  Reg-04.
003600         07  filler   pic x(24) value "automatic protection".
003700            07  filler        pic x(24) value spaces.
003800            07  filler        pic x(12) value "aps".
003900            07  filler        pic x(30) value "APS Fire Systems".
004000            07  filler        pic x(20) value "APS".
004100        05  Reg-05.
004200            07  filler        pic x(24) value "compco fire".
004300            07  filler        pic x(24) value "compco".
004400            07  filler        pic x(12) value "compco".
004500            07  filler      pic x(30) value "Compco Fire Systems".
004600            07  filler        pic x(20) value "COMPCO".
004700        05  Reg-06.
004800            07  filler        pic x(24) value "sunbelt".
004900            07  filler        pic x(24) value spaces.
005000            07  filler        pic x(12) value "sunbelt".
005100            07  filler        pic x(30) value "Sunbelt Rentals".
005200            07  filler        pic x(20) value "SUNBELT".
005300        05  Reg-07.
005400            07  filler        pic x(24) value "maxwell jones".
005500            07  filler        pic x(24) value "maxwelljones".
005600            07  filler        pic x(12) value spaces.
005700            07  filler        pic x(30) value "Maxwell Jones".
005800            07  filler        pic x(20) value "MAXWELL_JONES".
005900        05  Reg-08.
006000            07  filler        pic x(24) value "metro security".
006100            07  filler        pic x(24) value spaces.
006200            07  filler        pic x(12) value spaces.
006300            07  filler        pic x(30) value "Metro Security".
006400            07  filler        pic x(20) value "METRO_SECURITY".
006500        05  Reg-09.
006600            07  filler        pic x(24) value "metsafe".
006700            07  filler        pic x(24) value spaces.
006800            07  filler        pic x(12) value spaces.
006900            07  filler        pic x(30) value "MetSafe".
007000            07  filler        pic x(20) value "METRO_SECURITY".
007100        05  Reg-10.
007200            07  filler        pic x(24) value "store maintenance".
007300            07  filler        pic x(24) value "reactive on call".
007400            07  filler        pic x(12) value spaces.
007500            07  filler        pic x(30) value "Store Maintenance".
007600            07  filler        pic x(20) value "STORE_MAINTENANCE".
007700        05  Reg-11.
007800            07  filler        pic x(24) value "lampshoponline".
007900            07  filler        pic x(24) value "lampshop".
008000            07  filler        pic x(12) value spaces.
008100            07  filler        pic x(30) value "LampShopOnline".
008200            07  filler        pic x(20) value "LAMPSHOP".
008300        05  Reg-12.
008400            07  filler        pic x(24) value "ilux".
008500            07  filler        pic x(24) value spaces.
008600            07  filler        pic x(12) value spaces.
008700            07  filler        pic x(30) value "ILUX Lighting".
008800            07  filler        pic x(20) value "ILUX".
008900        05  Reg-13.
009000            07  filler        pic x(24) value "aura".
009100            07  filler        pic x(24) value spaces.
009200            07  filler        pic x(12) value spaces.
009300         07  filler   pic x(30) value "Aura Air Conditioning".
009400            07  filler        pic x(20) value "AURA".
009500     03  filler redefines Reg-Entry-Block.
009600         05  Reg-Row                occurs 13.
009700             07  Reg-Text-1         pic x(24).
009800             07  Reg-Text-2         pic x(24).
009900             07  Reg-File-Mark      pic x(12).
010000             07  Reg-Sup-Name       pic x(30).
010100             07  Reg-Sup-Type       pic x(20).
010200*
010300 01  PI-Sheet-Table.
010400     03  Sht-Entry-Block.
010500        05  Sht-01.
010600            07  filler        pic x(20) value "AAW".
010700         07  filler   pic x(25) value "AAW NATIONAL (PANDA)".
010800        05  Sht-02.
010900            07  filler        pic x(20) value "CJL".
011000            07  filler        pic x(25) value "CJL".
011100        05  Sht-03.
011200            07  filler        pic x(20) value "APS".
011300            07  filler        pic x(25) value "APS".
011400        05  Sht-04.
011500            07  filler        pic x(20) value "AMAZON".
011600            07  filler        pic x(25) value "ORDERS".
011700        05  Sht-05.
011800            07  filler        pic x(20) value "COMPCO".
011900            07  filler        pic x(25) value "OTHER".
012000        05  Sht-06.
012100            07  filler        pic x(20) value "AURA".
012200            07  filler        pic x(25) value "AURA AC".
012300        05  Sht-07.
012400            07  filler        pic x(20) value "STORE_MAINTENANCE".
012500            07  filler        pic x(25) value "STORE MAINTENANCE".
012600        05  Sht-08.
012700            07  filler        pic x(20) value "OTHER".
012800            07  filler        pic x(25) value "OTHER".
012900     03  filler redefines Sht-Entry-Block.
013000         05  Sht-Row                occurs 8.
013100             07  Sht-Sup-Type       pic x(20).
013200             07  Sht-Sheet-Name     pic x(25).
013300*
013400* Policy constants - Quote auth & VAT check business rules.
013500*
013600 01  PI-Policy-Constants.
013700     03  Reg-Quote-Auth-Limit  pic 9(7)v99 comp-3 value 200.00.
013800     03  Reg-Vat-Rate-Pcent    pic 99v99   comp-3 value 20.00.
013900     03  Reg-High-Amt-Limit    pic 9(7)v99 comp-3 value 10000.00.
014000     03  Reg-Vat-Tolerance     pic 9v99    comp-3 value 0.02.
014100     03  Reg-Default-Nominal   pic x(4)           value "7820".
014200     03  filler                    pic x(8).
014300*
