000100*******************************************
000200*                                          *
000300*  Common Environment Division Entries    *
000400*     for the PI (Purchase Invoice)       *
000500*     subsystem - standalone batch run    *
000600*******************************************
000700*  Replaces the ACAS chained-menu envdiv.cob for this subsystem -
000800*  PI runs as a standalone overnight batch, not off the main menu.
000900*
001000* 03/12/25 vbc - Created.
001100* 15/12/25 pjw - Added PI-ALPHA class test, used by pi095 scoring.
001200*
001300 configuration           section.
001400*
001500 source-computer.        IBM-4381.
001600 object-computer.        IBM-4381.
001700*
001800 special-names.
001900     C01                 is Top-Of-Form
002000     class PI-ALPHA      is "A" thru "Z" "a" thru "z"
002100     class PI-NUMERIC    is "0" thru "9"
002200     UPSI-0              on status is PI-Test-Run
002300                          off status is PI-Live-Run.
002400*
