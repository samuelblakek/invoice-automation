000100*******************************************
000200*                                          *
000300*  Record Definition For Purchase Order   *
000400*    Master File, Output (Rewritten) Side *
000500*     Same layout as wspipom.cob but a    *
000600*     distinct record area - see pi010    *
000700*     aa080-Rewrite-Po-Master             *
000800*******************************************
000900*  File size 320 bytes - MUST match wspipom.cob byte for byte.
001000*
001100* 12/12/25 vbc - Created, split out from wspipom.cob so the input
001200*                and rewritten PO master can be open at once.
001300*
001400 01  PI-PO-Out-Record.
001500     03  Poto-Po-Number       pic x(15).
001600     03  Poto-Sheet-Name      pic x(25).
001700     03  Poto-Store           pic x(30).
001800     03  Poto-Originator      pic x(20).
001900     03  Poto-Po-Date         pic 9(8).
002000     03  Poto-Job-Description pic x(60).
002100     03  Poto-Quote-Over-200  pic x(15).
002200     03  Poto-Authorised      pic x(20).
002300     03  Poto-Date-Completed  pic 9(8).
002400     03  Poto-Invoice-No      pic x(20).
002500     03  Poto-Invoice-Signed  pic 9(8).
002600     03  Poto-Signed-Bkdn redefines Poto-Invoice-Signed.
002700         05  Poto-Signed-CC   pic 99.
002800         05  Poto-Signed-YY   pic 99.
002900         05  Poto-Signed-MM   pic 99.
003000         05  Poto-Signed-DD   pic 99.
003100     03  Poto-Invoice-Amount  pic s9(7)v99  comp-3.
003200     03  Poto-Nominal-Code    pic x(4).
003300     03  Poto-Brand           pic x(15).
003400     03  Poto-Ticket-No       pic x(15).
003500     03  filler               pic x(9).
003600*
