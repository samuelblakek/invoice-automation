000100*******************************************************
000200*                                                       *
000300*     Purchase Invoice - Validate & Post To PO Master  *
000400*        Reads maint. invoices, matches each to its    *
000500*        PO master record, validates against company   *
000600*        policy and posts auto-updates to the master.  *
000700*                                                       *
000800*******************************************************
000900*
001000 identification          division.
001100*
001200 program-id.             pi010.
001300 author.                 V B Coen.
001400 installation.           Applewood Computers.
001500 date-written.           04/12/85.
001600 date-compiled.
001700 security.               Applewood Computers Accounting
001800                          System - Purchase Invoice sub-
001900                          system.  See copybooks-wspisup
002000                          for the policy tables in force.
002100*
002200* Remarks.  Batch driver for the Purchase Invoice (PI)
002300*           subsystem.  Loads the whole PO master into
002400*           table Pi-Po-Table, reads the maint. invoice
002500*           file one record at a time, identifies the
002600*           supplier, derives the missing money fields,
002700*           drives the nine step validation pipeline and
002800*           posts auto-updates back onto the matched PO
002900*           table row.  At end of run the table is spread
003000*           back out to the rewritten PO master and every
003100*           invoice's working result is written to the
003200*           PI-Work bridge file for pi020 to report on.
003300*
003400* Called modules.        pi095 (store name fuzzy score).
003500*
003600* Changes:
003700* 04/12/85 vbc -     Written for the overnight invoice run.
003800* 11/03/86 vbc - .02 PO table widened to 3000 entries, the
003900*                     AAW sheet was overflowing at 2000.
004000* 19/07/91 vbc - .03 Quote-Over-200 threshold pulled out to
004100*                     Reg-Quote-Auth-Limit in wspisup, was
004200*                     literal 200.00 in three places here.
004300* 02/02/95 pjw - .04 Vat tolerance widened to 2p, Compco's
004400*                     rounding was failing the old 1p test.
004500* 23/11/98 vbc - Y2K.05 Pom-Invoice-Signed & Wrk-Run-Date
004600*                     reviewed - both full CCYYMMDD already,
004700*                     no windowing needed, logged for audit.
004800* 14/06/02 vbc - .06 Nominal code check changed from ERROR
004900*                     to WARNING per Purchasing memo 02/119.
005000* 30/09/09 vbc - .07 Migration to Open Cobol v3.00.00 style
005100*                     copybooks, file status fields renamed.
005200* 04/12/25 vbc - 1.0 Rebuilt as the standalone PI subsystem,
005300*                     taken out of the AAW spreadsheet macro.
005400* 18/12/25 vbc - 1.01 Added Inv-Po-Redefines shape note.
005500* 09/01/26 pjw - 1.02 Nominal-Redefines lead digit not used
005600*                     here, left in copybook for pi020.
005700* 09/01/26 pjw - 1.03 AC-2214.  A hard read error on the
005800*                     invoice file was falling through the
005900*                     UNTIL Inv-Eof test in AA000-MAIN with
006000*                     no EOF ever being set - the run would
006100*                     spin re-processing the last good record.
006200*                     BB001 now logs one critical failure and
006300*                     the loop moves on to the next record.
006400* 09/01/26 pjw - 1.04 AC-2201.  CC010 was a literal EVALUATE
006500*                     duplicating the Sht-Row table in wspisup
006600*                     - two places to update every time a sheet
006700*                     is added.  Rewritten to search the table.
006800*                     CC050's missing-from-both leg now defaults
006900*                     to Reg-Default-Nominal, was sat unused.
007000*
007100*    Standard shop SPECIAL-NAMES/switches copybook - see
007200*    picenv for the C01/UPSI assignments common to all PI
007300*    and payroll runs alike, nothing PI-specific lives there.
007400 environment             division.
007500 copy  "picenv.cob".
007600 input-output            section.
007700 file-control.
007800*    Invoice in, PO master in & out, work bridge file out -
007900*    four files, four SELECTs, one FD copybook apiece below.
008000     copy  "selpiinv.cob".
008100     copy  "selpipin.cob".
008200     copy  "selpipot.cob".
008300     copy  "selpiwrk.cob".
008400*
008500 data                    division.
008600 file section.
008700     copy  "fdpiinv.cob".
008800     copy  "fdpipin.cob".
008900     copy  "fdpipot.cob".
009000     copy  "fdpiwrk.cob".
009100*
009200 working-storage section.
009300*
009400*    Bump the version number in parentheses whenever the
009500*    Changes block above gets a new dated entry.
009600 77  Prog-Name           pic x(15) value "PI010 (1.04)".
009700*
009800*    Supplier Registry, Sheet Selection table and the Policy
009900*    Constants (quote threshold, VAT rate/tolerance, default
010000*    nominal) all live in wspisup - see the Business Rules
010100*    for what each constant drives.
010200 copy  "wspisup.cob".
010300*    Val-Check-Table and its rollup counters - wspival is
010400*    shared with pi020, which reads the same shape off the
010500*    bridge file rather than declaring its own copy.
010600 copy  "wspival.cob".
010700*
010800*    File status fields, see FILE-CONTROL for each file.
010900 01  PI-File-Statuses.
011000*        Invoice-Ok/Eof - AA010's priming read and AA030's
011100*        trailing read both test this pair, plus the new
011200*        Sw-Read-Error check for anything that is neither.
011300     03  PI-Inv-Status       pic xx.
011400         88  Inv-Ok                value "00".
011500         88  Inv-Eof               value "10".
011600*        PO master input - straight sequential read to EOF
011700*        in AA020, no other status value expected or tested.
011800     03  PI-Pom-In-Status    pic xx.
011900         88  Pom-In-Ok             value "00".
012000         88  Pom-In-Eof            value "10".
012100*        Rewritten PO master and the work bridge file are
012200*        both output-only - neither status is tested after
012300*        OPEN, a WRITE failure on either would abend the run
012400*        of its own accord.
012500     03  PI-Pom-Out-Status   pic xx.
012600     03  PI-Wrk-Status       pic xx.
012700*
012800*    In-memory PO master, one row per PO record, spread
012900*    back out to Pi-Po-Out-File at end of run.  Prefix
013000*    Tbl- is unique to this table - keeps it clear of the
013100*    Pom-/Poto- prefixes on the file records either side.
013200*    Loaded whole by AA020 before the first invoice is even
013300*    read, so every CC0nn table search always runs against
013400*    the complete master, never a partial load.
013500 01  PI-Po-Table.
013600     03  Tbl-Row             occurs 3000
013700                              indexed by Tbl-Ix.
013800*            Search key - Sheet name plus PO number, CC020
013900*            and now CC011 both search rows of this table.
014000         05  Tbl-Po-Number       pic x(15).
014100         05  Tbl-Sheet-Name      pic x(25).
014200*            Store the job is raised for - checked against
014300*            the invoice's own store at CC040.
014400         05  Tbl-Store           pic x(30).
014500         05  Tbl-Originator      pic x(20).
014600         05  Tbl-Po-Date         pic 9(8).
014700         05  Tbl-Job-Description pic x(60).
014800*            Blank unless the job needed a quote - CC060
014900*            treats non-blank here as "quote was obtained".
015000         05  Tbl-Quote-Over-200  pic x(15).
015100         05  Tbl-Authorised      pic x(20).
015200         05  Tbl-Date-Completed  pic 9(8).
015300*            Fields below stay blank until DD010 posts an
015400*            auto-updated invoice back onto this row.
015500         05  Tbl-Invoice-No      pic x(20).
015600         05  Tbl-Invoice-Signed  pic 9(8).
015700         05  Tbl-Invoice-Amount  pic s9(7)v99 comp-3.
015800         05  Tbl-Nominal-Code    pic x(4).
015900         05  Tbl-Brand           pic x(15).
016000         05  Tbl-Ticket-No       pic x(15).
016100*    How many PO rows AA020 actually loaded - drives the
016200*    AA080 varying loop and bounds every CC020 table search.
016300*    9(4) COMP is comfortably ahead of the 3000-row ceiling
016400*    Tbl-Row itself is declared to, see the OCCURS clause.
016500 77  Tbl-Count           pic 9(4)  comp value zero.
016600*    Row number of the PO CC020 matched, set for DD010 to
016700*    post the auto-update straight back onto that row - also
016800*    read by CC030/CC040/CC050/CC060 further down the
016900*    pipeline once a match is on record.
017000 77  Tbl-Match-Ix        pic 9(4)  comp value zero.
017100*    Shared found flag - every VARYING/PERFORM table search
017200*    in this program (BB011, CC011, CC021) sets this same
017300*    switch, tested by its own UNTIL clause.  Each caller
017400*    resets it to "N" before starting its own search, so an
017500*    earlier search's leftover "Y" can never be mistaken for
017600*    a fresh hit.
017700 77  Tbl-Found-Sw        pic x     value "N".
017800     88  Tbl-Found                 value "Y".
017900*
018000*    Pipeline gating switches - which stages ran, see the
018100*    Validation Pipeline rules 1, 2 & 3 for why each gates
018200*    the ones after it.  All three are reset to "N" at the
018300*    top of AA030 for every invoice, so a switch left over
018400*    from the previous record can never leak into this one.
018500 77  Sw-Sheet-Ok         pic x     value "N".
018600     88  Sheet-Ok                   value "Y".
018700 77  Sw-Po-Found         pic x     value "N".
018800     88  Po-Found                   value "Y".
018900 77  Sw-Not-Dup          pic x     value "N".
019000     88  Not-Duplicate               value "Y".
019100*
019200*    Set when the read that fetched the record now sitting in
019300*    the invoice buffer came back with neither Inv-Ok nor
019400*    Inv-Eof - a hard read error, not just running out of
019500*    input.  Tested at the top of AA030 so a bad record gets
019600*    one critical failure logged and the run moves on to the
019700*    next one instead of validating garbage or hanging on the
019800*    UNTIL Inv-Eof test in AA000-MAIN.  Cleared back to "N" at
019900*    the tail of every AA030 pass once the next read succeeds.
020000 77  Sw-Read-Error       pic x     value "N".
020100     88  Read-Error                  value "Y".
020200*
020300*    Today's date, CCYYMMDD, posted onto matched PO rows.
020400 01  PI-Todays-Date      pic 9(8)  value zero.
020500*    Broken down for the AA010 startup banner display only -
020600*    every stored field uses PI-Todays-Date whole, never the
020700*    broken-down group below.
020800 01  PI-Today-Bkdn redefines PI-Todays-Date.
020900     03  PI-Today-CC         pic 99.
021000     03  PI-Today-YY         pic 99.
021100     03  PI-Today-MM         pic 99.
021200     03  PI-Today-DD         pic 99.
021300*
021400*    Working copy of one invoice, built up as it is read,
021500*    cleaned and derived, before the pipeline runs on it.
021600 01  PI-Wk-Invoice.
021700*        Cleaned by BB005 - leading INVOICE/INV/# markers
021800*        stripped before this is used as a search key.
021900     03  Wk-Inv-Number       pic x(20).
022000     03  Wk-Inv-Date         pic 9(8).
022100     03  Wk-Sup-Name         pic x(30).
022200*        Set by BB010 once the supplier is identified -
022300*        drives both CC010's sheet search and CC050's
022400*        agreement test against Tbl-Nominal-Code.
022500     03  Wk-Sup-Type         pic x(20).
022600     03  Wk-Po-Number        pic x(15).
022700     03  Wk-Store            pic x(30).
022800*        BB020 derives whichever of these three the invoice
022900*        did not carry, from the other two and the VAT rate.
023000     03  Wk-Net-Amt          pic s9(7)v99 comp-3.
023100     03  Wk-Vat-Amt          pic s9(7)v99 comp-3.
023200     03  Wk-Total-Amt        pic s9(7)v99 comp-3.
023300     03  Wk-Nominal-Code     pic x(4).
023400     03  Wk-Description      pic x(60).
023500*        Result of CC010's search of Sht-Row, the PO section
023600*        CC020 then searches for a matching Po-Number.
023700     03  Wk-Sheet-Name       pic x(25).
023800*
023900*    Small scratch fields used across the BB/CC paragraphs.
024000*    Sub-Ix walks the invoice number stripping its prefix,
024100*    Reg-Ix drives the 13 row supplier search, Sht-Ix the 8
024200*    row sheet search - three separate indexes, none shared,
024300*    so a failed search on one table never disturbs another
024400*    already in progress lower down the same PERFORM chain.
024500*    All three COMP, all three small enough for PIC 9(2).
024600 77  Wk-Sub-Ix           pic 9(2)  comp.
024700 77  Wk-Reg-Ix           pic 9(2)  comp.
024800 77  Wk-Sht-Ix           pic 9(2)  comp.
024900*    Scan-Pos/Hay-Len/Nee-Len are BB015's substring-match
025000*    trio - see the remark ahead of BB015 itself.  All three
025100*    COMP, all three reset to zero on every fresh call in.
025200 77  Wk-Scan-Pos         pic 9(2)  comp.
025300 77  Wk-Hay-Len          pic 9(2)  comp.
025400 77  Wk-Nee-Len          pic 9(2)  comp.
025500*    Vat-Diff holds the tolerance test result at CC080,
025600*    Sum-Check the Net+Vat=Total cross-foot at CC070.
025700*    Both COMP-3 to match Wk-Net-Amt/Wk-Vat-Amt/Wk-Total-Amt -
025800*    no sense mixing usages on a field that only ever holds
025900*    the difference or sum of those three.
026000 77  Wk-Vat-Diff         pic s9(7)v99 comp-3.
026100 77  Wk-Sum-Check        pic s9(7)v99 comp-3.
026200*    Needle text for BB015's substring test and the upper
026300*    -cased copy of the field currently being searched on -
026400*    both 30 bytes wide, the widest field either one ever
026500*    has to hold across all of BB010/BB015/CC020/CC021.
026600*    Both reused throughout BB010/BB015/CC020/CC021 - each
026700*    caller moves in its own fresh value before calling down
026800*    to BB015, nothing is expected to survive between calls.
026900 01  Wk-Nee-Text         pic x(30).
027000 01  Wk-Snam-Up          pic x(30).
027100*
027200*    Accept from Time gives hh mm ss & hundredths, we only
027300*    keep the first 6 digits for Wrk-Run-Time.  Used once,
027400*    by AA085 when it writes the work file's header record.
027500 01  Wk-Accept-Time.
027600     03  Wk-Tm-Six           pic 9(6).
027700     03  filler              pic xx.
027800*
027900*    Common check-table writer fields - every cc0nn paragraph
028000*    moves the name/pass flag/severity/text in here before
028100*    calling the shared ZZ090 below, which copies the four
028200*    across into the next free row of Val-Chk-Table.
028300 01  Wk-Chk-Name-Save    pic x(30).
028400 01  Wk-Chk-Passed-Save  pic x.
028500 01  Wk-Chk-Sever-Save   pic x(7).
028600 01  Wk-Chk-Msg-Save     pic x(80).
028700*
028800*    Store name fuzzy match work fields for CC040 - linkage
028900*    -shaped copies passed by reference to pi095, and the
029000*    score pi095 hands back (token-sort ratio, 0-100).
029100 01  Wk-Match-Store-A    pic x(30).
029200 01  Wk-Match-Store-B    pic x(30).
029300 01  Wk-Match-Score      pic 9(3).
029400*
029500*    Overall shape of the run - see Remarks above.  Every
029600*    PI-Po-Table row loaded before the first invoice is read,
029700*    every invoice processed and posted before the table is
029800*    spread back out, in that strict order.
029900 procedure               division.
030000*
030100 aa000-Main.
030200*    ACCEPT ... FROM DATE gives a 2-digit year - PI-Today-Bkdn
030300*    below breaks it back out for the startup banner only,
030400*    the century assumption does not touch any stored record.
030500     accept    PI-Todays-Date from date YYYYMMDD.
030600     move PI-Todays-Date  to PI-Today-Bkdn.
030700     perform aa010-Open-Pi-Files.
030800     perform aa020-Load-Po-Master thru aa020-Exit
030900             until Pom-In-Eof.
031000     perform aa085-Write-Work-Header.
031100     perform aa030-Process-Invoices thru aa030-Exit
031200             until Inv-Eof.
031300*    Whole table rewritten in one pass, whether or not any
031400*    row was actually touched by a DD010 posting this run -
031500*    simpler than tracking which rows changed.
031600     perform aa080-Rewrite-Po-Master thru aa080-Exit
031700             varying Tbl-Ix from 1 by 1
031800             until Tbl-Ix > Tbl-Count.
031900     perform aa095-Close-Pi-Files.
032000     stop run.
032100*
032200*    Opens all four files and primes the invoice loop with
032300*    its first read - AA030 always processes a record that
032400*    was already sitting in the buffer from the read before
032500*    it, be that this priming read or AA030's own trailing
032600*    one.
032700 aa010-Open-Pi-Files.
032800     display Prog-Name " RUN STARTED FOR "
032900             PI-Today-DD "/" PI-Today-MM "/"
033000             PI-Today-CC PI-Today-YY.
033100     open input   PI-Invoice-File PI-PO-In-File.
033200     open output  PI-PO-Out-File PI-Work-File.
033300     if not Inv-Ok
033400         display "PI010 - INVOICE FILE OPEN ERROR "
033500                  PI-Inv-Status
033600         stop run
033700     end-if.
033800     if not Pom-In-Ok
033900         display "PI010 - PO MASTER OPEN ERROR " PI-Pom-In-Status
034000         stop run
034100     end-if.
034200     move zero            to Tbl-Count.
034300     read PI-Invoice-File
034400         at end set Inv-Eof to true
034500     end-read.
034600     if not Inv-Ok
034700         and not Inv-Eof
034800         move "Y"          to Sw-Read-Error
034900         display "PI010 - INVOICE READ ERROR " PI-Inv-Status
035000                 " ON FIRST RECORD, WILL BE LOGGED AS FAILED"
035100     end-if.
035200 aa010-Exit.
035300     exit.
035400*
035500*    Load every PO sheet into Pi-Po-Table, keyed by its
035600*    place in the table - Tbl-Sheet-Name carries the
035700*    section, searched sequentially by CC020.
035800 aa020-Load-Po-Master.
035900     read PI-PO-In-File
036000         at end
036100             set Pom-In-Eof to true
036200             go to aa020-Exit
036300     end-read.
036400     add 1 to Tbl-Count.
036500*    3000 rows has held since 11/03/86 - see the Changes
036600*    block above, AAW alone can run to 2000+ some months.
036700     if Tbl-Count > 3000
036800         display "PI010 - PO MASTER TABLE FULL AT 3000"
036900         stop run
037000     end-if.
037100*    Straight field-for-field copy, Pom- prefix in, Tbl-
037200*    prefix out - no transformation happens on the way in.
037300     move Pom-Po-Number       to Tbl-Po-Number(Tbl-Count).
037400     move Pom-Sheet-Name      to Tbl-Sheet-Name(Tbl-Count).
037500     move Pom-Store           to Tbl-Store(Tbl-Count).
037600     move Pom-Originator      to Tbl-Originator(Tbl-Count).
037700     move Pom-Po-Date         to Tbl-Po-Date(Tbl-Count).
037800     move Pom-Job-Description to Tbl-Job-Description
037900                                  (Tbl-Count).
038000     move Pom-Quote-Over-200  to Tbl-Quote-Over-200
038100                                  (Tbl-Count).
038200     move Pom-Authorised      to Tbl-Authorised(Tbl-Count).
038300     move Pom-Date-Completed  to Tbl-Date-Completed
038400                                  (Tbl-Count).
038500     move Pom-Invoice-No      to Tbl-Invoice-No(Tbl-Count).
038600     move Pom-Invoice-Signed  to Tbl-Invoice-Signed
038700                                  (Tbl-Count).
038800     move Pom-Invoice-Amount  to Tbl-Invoice-Amount
038900                                  (Tbl-Count).
039000     move Pom-Nominal-Code    to Tbl-Nominal-Code(Tbl-Count).
039100     move Pom-Brand           to Tbl-Brand(Tbl-Count).
039200     move Pom-Ticket-No       to Tbl-Ticket-No(Tbl-Count).
039300 aa020-Exit.
039400     exit.
039500*
039600*    09/01/26 pjw - 1.03 Extraction-failed path added ahead of
039700*    the normal moves - see BB001, ticket AC-2214.
039800 aa030-Process-Invoices.
039900     if Read-Error
040000         perform bb001-Record-Extraction-Failure
040100                 thru bb001-Exit
040200     else
040300         initialize PI-Wk-Invoice
040400         initialize PI-Validation-Work-Record
040500         move zero               to Val-Check-Count
040600         move Inv-Number         to Wk-Inv-Number
040700         move Inv-Date           to Wk-Inv-Date
040800         move Inv-Supplier-Name  to Wk-Sup-Name
040900         move Inv-Po-Number      to Wk-Po-Number
041000         move Inv-Store          to Wk-Store
041100         move Inv-Net-Amt        to Wk-Net-Amt
041200         move Inv-Vat-Amt        to Wk-Vat-Amt
041300         move Inv-Total-Amt      to Wk-Total-Amt
041400         move Inv-Nominal-Code   to Wk-Nominal-Code
041500         move Inv-Description    to Wk-Description
041600         move "N"                 to Sw-Sheet-Ok Sw-Po-Found
041700         move "N"                 to Sw-Not-Dup
041800*            BB005/BB010/BB020 always run - cleaning the
041900*            invoice number and identifying the supplier are
042000*            not validation checks, they just get the fields
042100*            into shape for the nine step pipeline below.
042200         perform bb005-Clean-Invoice-Number
042300         perform bb010-Identify-Supplier thru bb010-Exit
042400         perform bb020-Derive-Amounts
042500*            Steps 1-3 gate everything after them - no sheet,
042600*            no PO row, or a duplicate means steps 5-8 have
042700*            nothing sound to check and are skipped outright
042800*            rather than reporting checks that would be
042900*            meaningless against an unmatched or repeat PO.
043000         perform cc010-Select-Sheet
043100         if Sheet-Ok
043200             perform cc020-Lookup-Po
043300             if Po-Found
043400                 perform cc030-Duplicate-Check
043500                 perform cc040-Check-Store-Match
043600                 if Not-Duplicate
043700                     perform cc050-Check-Nominal
043800                     perform cc060-Check-Quote-Auth
043900                     perform cc070-Check-Amount
044000                     perform cc080-Check-Vat
044100                 end-if
044200             end-if
044300         end-if
044400     end-if.
044500     perform cc090-Finalize-Result.
044600     if Val-Can-Auto-Update = "Y"
044700         perform dd010-Post-Po-Record
044800     end-if.
044900     perform aa090-Write-Work-Record.
045000     read PI-Invoice-File
045100         at end set Inv-Eof to true
045200     end-read.
045300     if not Inv-Ok
045400         and not Inv-Eof
045500         move "Y"          to Sw-Read-Error
045600     else
045700         move "N"          to Sw-Read-Error
045800     end-if.
045900 aa030-Exit.
046000     exit.
046100*
046200*    Spread the table back out onto the rewritten PO
046300*    master, one record per table row, in table order.
046400*    Field-for-field, Tbl- prefix in, Poto- prefix out - the
046500*    mirror image of AA020's load, run once per table row by
046600*    AA000-MAIN's varying perform above.
046700 aa080-Rewrite-Po-Master.
046800     move Tbl-Po-Number(Tbl-Ix)   to Poto-Po-Number.
046900     move Tbl-Sheet-Name(Tbl-Ix)  to Poto-Sheet-Name.
047000     move Tbl-Store(Tbl-Ix)       to Poto-Store.
047100     move Tbl-Originator(Tbl-Ix)  to Poto-Originator.
047200     move Tbl-Po-Date(Tbl-Ix)     to Poto-Po-Date.
047300     move Tbl-Job-Description(Tbl-Ix)
047400                                   to Poto-Job-Description.
047500     move Tbl-Quote-Over-200(Tbl-Ix)
047600                                   to Poto-Quote-Over-200.
047700     move Tbl-Authorised(Tbl-Ix)  to Poto-Authorised.
047800     move Tbl-Date-Completed(Tbl-Ix)
047900                                   to Poto-Date-Completed.
048000     move Tbl-Invoice-No(Tbl-Ix)  to Poto-Invoice-No.
048100     move Tbl-Invoice-Signed(Tbl-Ix)
048200                                   to Poto-Invoice-Signed.
048300     move Tbl-Invoice-Amount(Tbl-Ix)
048400                                   to Poto-Invoice-Amount.
048500     move Tbl-Nominal-Code(Tbl-Ix) to Poto-Nominal-Code.
048600     move Tbl-Brand(Tbl-Ix)       to Poto-Brand.
048700     move Tbl-Ticket-No(Tbl-Ix)   to Poto-Ticket-No.
048800     write PI-PO-Out-Record.
048900 aa080-Exit.
049000     exit.
049100*
049200*    One header record first, flagged by Wrk-Head-Key of
049300*    all "*", then one detail record per invoice - see
049400*    aa090-Write-Work-Record below for the detail side.
049500 aa085-Write-Work-Header.
049600     initialize PI-Work-Header-Record.
049700     move all "*"         to Wrk-Head-Key.
049800     move PI-Todays-Date  to Wrk-Run-Date.
049900     accept  Wk-Accept-Time from time.
050000     move Wk-Tm-Six       to Wrk-Run-Time.
050100     write PI-Work-Header-Record.
050200 aa085-Exit.
050300     exit.
050400*
050500*    09/01/26 pjw - Wrk-Extraction-Ok set here from Sw-Read-Error
050600*    before the next read overwrites it - pi020 relies on this
050700*    to keep failed reads off the CSV summary (ticket AC-2214).
050800 aa090-Write-Work-Record.
050900     initialize PI-Work-Detail-Record.
051000     move Wk-Inv-Number      to Wrk-Invoice-No.
051100     move Wk-Sup-Name        to Wrk-Supplier-Name.
051200     move Wk-Po-Number       to Wrk-Po-Number.
051300     move Wk-Store           to Wrk-Store.
051400     move Wk-Net-Amt         to Wrk-Net-Amount.
051500     move Val-Status         to Wrk-Status.
051600     move Val-Is-Valid       to Wrk-Is-Valid.
051700     move Val-Can-Auto-Update to Wrk-Can-Auto-Update.
051800     move Val-Error-Count    to Wrk-Error-Count.
051900     move Val-Warning-Count  to Wrk-Warning-Count.
052000     move Val-Check-Count    to Wrk-Check-Count.
052100     move Val-Check-Table    to Wrk-Check-Table.
052200     move "Y"                to Wrk-Extraction-Ok.
052300     if Read-Error
052400         move "N"            to Wrk-Extraction-Ok
052500     end-if.
052600     write PI-Work-Detail-Record.
052700 aa090-Exit.
052800     exit.
052900*
053000*    End of run - all four files closed together, PO master
053100*    and work bridge file are output files so this is what
053200*    flushes their last physical block to disk.
053300 aa095-Close-Pi-Files.
053400     close  PI-Invoice-File PI-PO-In-File
053500            PI-PO-Out-File PI-Work-File.
053600 aa095-Exit.
053700     exit.
053800*
053900*    18/12/25 vbc - Added to log a hard read error as a single
054000*    critical failure instead of falling through to the normal
054100*    pipeline with an empty/garbage buffer.  Ticket AC-2214.
054200*    Extraction failed - the record now in the invoice buffer
054300*    was not read cleanly (status neither "00" nor "10").  There
054400*    are no usable fields to validate, so log the one critical
054500*    check the Batch Driver rules call for and finalize the
054600*    result straight away - none of the BB/CC pipeline runs.
054700 bb001-Record-Extraction-Failure.
054800     initialize PI-Wk-Invoice.
054900     initialize PI-Validation-Work-Record.
055000     move zero                    to Val-Check-Count.
055100     move "Record Extraction"     to Wk-Chk-Name-Save.
055200     move "N"                     to Wk-Chk-Passed-Save.
055300     move "ERROR"                 to Wk-Chk-Sever-Save.
055400     move "extraction failed"     to Wk-Chk-Msg-Save.
055500     perform zz090-Record-Check.
055600 bb001-Exit.
055700     exit.
055800*
055900*    Trim the invoice number and strip a leading "invoice"
056000*    "inv" or "#" marker (case blind) - the AAW & CJL scans
056100*    both send us these prefixed occasionally.
056200 bb005-Clean-Invoice-Number.
056300     move Wk-Inv-Number   to Wk-Snam-Up.
056400     inspect Wk-Snam-Up   converting
056500             "abcdefghijklmnopqrstuvwxyz"
056600          to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
056700     move zero             to Wk-Sub-Ix.
056800     if Wk-Snam-Up(1:7) = "INVOICE"
056900         move 7            to Wk-Sub-Ix
057000     else
057100         if Wk-Snam-Up(1:3) = "INV"
057200             move 3        to Wk-Sub-Ix
057300         else
057400             if Wk-Snam-Up(1:1) = "#"
057500                 move 1    to Wk-Sub-Ix
057600             end-if
057700         end-if
057800     end-if.
057900     if Wk-Sub-Ix > zero
058000         perform bb006-Skip-Leading-Spaces
058100         move spaces        to Wk-Nee-Text
058200         move Wk-Inv-Number(Wk-Sub-Ix + 1:
058300                             20 - Wk-Sub-Ix)
058400                             to Wk-Nee-Text(1:20 - Wk-Sub-Ix)
058500         move Wk-Nee-Text    to Wk-Inv-Number
058600     end-if.
058700 bb005-Exit.
058800     exit.
058900*
059000*    Advance Wk-Sub-Ix past any spaces the marker prefix
059100*    left behind, eg "INV  12345" or "#  A100".
059200 bb006-Skip-Leading-Spaces.
059300     perform bb007-Skip-One-Space thru bb007-Exit
059400             until Wk-Sub-Ix > 19
059500             or Wk-Inv-Number(Wk-Sub-Ix + 1:1) not = space.
059600 bb006-Exit.
059700     exit.
059800*    Single step of BB006's loop - kept as its own paragraph
059900*    only so BB006's PERFORM ... UNTIL reads as one line.
060000 bb007-Skip-One-Space.
060100     add 1 to Wk-Sub-Ix.
060200 bb007-Exit.
060300     exit.
060400*
060500*    Walk the 13 row Supplier Registry in table order,
060600*    text markers then filename markers per entry - the
060700*    invoice record carries no separate filename field so
060800*    both marker columns are tested against Wk-Sup-Name.
060900*    First match wins, no match falls to Unknown/GENERIC.
061000 bb010-Identify-Supplier.
061100     move spaces           to Wk-Snam-Up.
061200     move Wk-Sup-Name      to Wk-Snam-Up.
061300     inspect Wk-Snam-Up    converting
061400             "abcdefghijklmnopqrstuvwxyz"
061500          to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
061600     move "N"               to Tbl-Found-Sw.
061700     move zero              to Wk-Reg-Ix.
061800     perform bb011-Test-One-Supplier thru bb011-Exit
061900             varying Wk-Reg-Ix from 1 by 1
062000             until Wk-Reg-Ix > 13
062100             or Tbl-Found.
062200     if not Tbl-Found
062300         move "Unknown Supplier"  to Wk-Sup-Name
062400         move "GENERIC"           to Wk-Sup-Type
062500     end-if.
062600 bb010-Exit.
062700     exit.
062800*
062900*    One registry row - text-1, then text-2, then the
063000*    filename marker, any of the three may be blank and is
063100*    skipped rather than matched as an empty needle.
063200 bb011-Test-One-Supplier.
063300     move spaces          to Wk-Nee-Text.
063400     move Reg-Text-1(Wk-Reg-Ix) to Wk-Nee-Text.
063500     if Wk-Nee-Text not = spaces
063600         perform bb015-Contains-Check
063700         if Tbl-Found
063800             go to bb011-Matched
063900         end-if
064000     end-if.
064100     move spaces          to Wk-Nee-Text.
064200     move Reg-Text-2(Wk-Reg-Ix) to Wk-Nee-Text.
064300     if Wk-Nee-Text not = spaces
064400         perform bb015-Contains-Check
064500         if Tbl-Found
064600             go to bb011-Matched
064700         end-if
064800     end-if.
064900     move spaces          to Wk-Nee-Text.
065000     move Reg-File-Mark(Wk-Reg-Ix) to Wk-Nee-Text.
065100     if Wk-Nee-Text not = spaces
065200         perform bb015-Contains-Check
065300     end-if.
065400 bb011-Matched.
065500     if Tbl-Found
065600         move Reg-Sup-Name(Wk-Reg-Ix) to Wk-Sup-Name
065700         move Reg-Sup-Type(Wk-Reg-Ix) to Wk-Sup-Type
065800     end-if.
065900 bb011-Exit.
066000     exit.
066100*
066200*    Generic substring test - is Wk-Nee-Text found inside
066300*    Wk-Snam-Up (both already upper-cased)?  Sets Tbl-Found
066400*    Y/N.  Used here for supplier markers and again by
066500*    cc020-Lookup-Po for the PO number substring rule.
066600 bb015-Contains-Check.
066700     move "N"              to Tbl-Found-Sw.
066800     move zero             to Wk-Hay-Len Wk-Nee-Len.
066900     perform bb016-Measure-Hay thru bb016-Exit
067000             varying Wk-Scan-Pos from 30 by -1
067100             until Wk-Scan-Pos = zero
067200             or Wk-Hay-Len not = zero.
067300     perform bb017-Measure-Nee thru bb017-Exit
067400             varying Wk-Scan-Pos from 30 by -1
067500             until Wk-Scan-Pos = zero
067600             or Wk-Nee-Len not = zero.
067700     if Wk-Nee-Len = zero or Wk-Nee-Len > Wk-Hay-Len
067800         go to bb015-Exit
067900     end-if.
068000     move 1                to Wk-Scan-Pos.
068100     perform bb018-Try-One-Position thru bb018-Exit
068200             until Tbl-Found
068300             or Wk-Scan-Pos > Wk-Hay-Len - Wk-Nee-Len + 1.
068400 bb015-Exit.
068500     exit.
068600*
068700*    Scans back from position 30 - first non-space position
068800*    hit is the haystack's length, no intrinsic FUNCTION used.
068900 bb016-Measure-Hay.
069000     if Wk-Snam-Up(Wk-Scan-Pos:1) not = space
069100         move Wk-Scan-Pos to Wk-Hay-Len
069200     end-if.
069300 bb016-Exit.
069400     exit.
069500*
069600*    Same trick against the needle field.
069700 bb017-Measure-Nee.
069800     if Wk-Nee-Text(Wk-Scan-Pos:1) not = space
069900         move Wk-Scan-Pos to Wk-Nee-Len
070000     end-if.
070100 bb017-Exit.
070200     exit.
070300*
070400*    Slide the needle one character right each call until it
070500*    matches or runs out of haystack to try against.
070600 bb018-Try-One-Position.
070700     if Wk-Snam-Up(Wk-Scan-Pos:Wk-Nee-Len) =
070800        Wk-Nee-Text(1:Wk-Nee-Len)
070900         move "Y"           to Tbl-Found-Sw
071000     else
071100         add 1 to Wk-Scan-Pos
071200     end-if.
071300 bb018-Exit.
071400     exit.
071500*
071600*    Fill in whichever of net/vat/total the invoice left
071700*    absent (zero).  Amazon invoices often carry only the
071800*    VAT-inclusive total, so assume the standard 20% rate.
071900*    First leg only fires for AMAZON, where both net and vat
072000*    are absent and only the inclusive total came through -
072100*    every other supplier is expected to give at least one
072200*    of net/vat, so falls to the second leg's two independent
072300*    completions instead.
072400 bb020-Derive-Amounts.
072500     if Wk-Net-Amt = zero and Wk-Vat-Amt = zero
072600        and Wk-Total-Amt not = zero
072700        and Wk-Sup-Type = "AMAZON"
072800         compute Wk-Net-Amt rounded =
072900                 Wk-Total-Amt / 1.20
073000         compute Wk-Vat-Amt =
073100                 Wk-Total-Amt - Wk-Net-Amt
073200     else
073300*        Net present, vat missing - back it out of the total.
073400         if Wk-Vat-Amt = zero and Wk-Net-Amt not = zero
073500            and Wk-Total-Amt not = zero
073600             compute Wk-Vat-Amt =
073700                     Wk-Total-Amt - Wk-Net-Amt
073800         end-if
073900*        Total missing altogether - sum what we do have.
074000         if Wk-Total-Amt = zero and Wk-Net-Amt not = zero
074100             compute Wk-Total-Amt =
074200                     Wk-Net-Amt + Wk-Vat-Amt
074300         end-if
074400     end-if.
074500 bb020-Exit.
074600     exit.
074700*
074800*    Common check-table writer - every cc0nn paragraph ends
074900*    by calling this with the name/pass flag/severity/text
075000*    already moved into Wk-Chk-... up in Working-Storage.
075100*    Bumps the error or warning tally to match the severity
075200*    recorded.  Same four widths as one row of Val-Chk-Table
075300*    in wspival - every cc0nn paragraph and BB001 move their
075400*    result in there before this copies it across.
075500 zz090-Record-Check.
075600     add 1 to Val-Check-Count.
075700     move Wk-Chk-Name-Save  to Val-Chk-Name(Val-Check-Count).
075800     move Wk-Chk-Passed-Save
075900                            to Val-Chk-Passed(Val-Check-Count).
076000     move Wk-Chk-Sever-Save
076100                            to Val-Chk-Severity(Val-Check-Count).
076200     move Wk-Chk-Msg-Save   to Val-Chk-Message(Val-Check-Count).
076300     if Wk-Chk-Sever-Save = "ERROR"
076400        and Wk-Chk-Passed-Save = "N"
076500         add 1 to Val-Error-Count
076600     end-if.
076700     if Wk-Chk-Sever-Save = "WARNING"
076800        and Wk-Chk-Passed-Save = "N"
076900         add 1 to Val-Warning-Count
077000     end-if.
077100 zz090-Exit.
077200     exit.
077300*
077400*    Step 1 - map the supplier type to a PO master section.
077500*    No mapping is a blocking error, nothing further runs.
077600*    02/01/26 pjw - Rewritten to search Sht-Row instead of the
077700*    old literal EVALUATE - one table now carries the sheet map
077800*    for both this paragraph and any future sheet added by
077900*    Purchasing, no code change needed.  Ticket AC-2201.
078000 cc010-Select-Sheet.
078100     move spaces           to Wk-Sheet-Name.
078200     move "N"              to Tbl-Found-Sw.
078300     move zero             to Wk-Sht-Ix.
078400     perform cc011-Test-One-Sheet thru cc011-Exit
078500             varying Wk-Sht-Ix from 1 by 1
078600             until Wk-Sht-Ix > 8
078700             or Tbl-Found.
078800     if Tbl-Found
078900         move Sht-Sheet-Name(Wk-Sht-Ix) to Wk-Sheet-Name
079000     end-if.
079100     move "Sheet Selection" to Wk-Chk-Name-Save.
079200     if Wk-Sheet-Name not = spaces
079300         move "Y"                    to Wk-Chk-Passed-Save
079400         move "INFO"                 to Wk-Chk-Sever-Save
079500         move "sheet selected"       to Wk-Chk-Msg-Save
079600         move "Y"                    to Sw-Sheet-Ok
079700     else
079800         move "N"                    to Wk-Chk-Passed-Save
079900         move "ERROR"                to Wk-Chk-Sever-Save
080000         move "unknown supplier type" to Wk-Chk-Msg-Save
080100     end-if.
080200     perform zz090-Record-Check.
080300 cc010-Exit.
080400     exit.
080500*
080600*    One row test for CC010 above - Sht-Sup-Type is an exact
080700*    match against the supplier type BB010 already resolved,
080800*    not the substring test BB015 runs on supplier names.
080900 cc011-Test-One-Sheet.
081000     if Sht-Sup-Type(Wk-Sht-Ix) = Wk-Sup-Type
081100         move "Y"          to Tbl-Found-Sw
081200     end-if.
081300 cc011-Exit.
081400     exit.
081500*
081600*    Step 2 - scan the table for the first row on the
081700*    chosen sheet whose Po-Number contains the invoice's
081800*    Po-Number (case-blind substring, master cells may
081900*    carry extra surrounding text).  First hit wins.
082000*    A blank invoice PO number is never searched for - it
082100*    would match the first blank cell in the table by the
082200*    substring rule and hand back a false PO match.
082300 cc020-Lookup-Po.
082400     move "N"              to Tbl-Found-Sw.
082500     move zero             to Tbl-Match-Ix.
082600     move spaces           to Wk-Nee-Text.
082700     move Wk-Po-Number     to Wk-Nee-Text.
082800     inspect Wk-Nee-Text   converting
082900             "abcdefghijklmnopqrstuvwxyz"
083000          to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
083100     if Wk-Nee-Text not = spaces
083200         perform cc021-Test-One-Row thru cc021-Exit
083300                 varying Tbl-Ix from 1 by 1
083400                 until Tbl-Ix > Tbl-Count
083500                 or Tbl-Found
083600     end-if.
083700     move "PO Lookup"      to Wk-Chk-Name-Save.
083800     if Tbl-Found
083900         move Tbl-Ix          to Tbl-Match-Ix
084000         move "Y"             to Sw-Po-Found
084100         move "Y"             to Wk-Chk-Passed-Save
084200         move "INFO"          to Wk-Chk-Sever-Save
084300         move "po matched"    to Wk-Chk-Msg-Save
084400     else
084500         move "N"             to Wk-Chk-Passed-Save
084600         move "ERROR"         to Wk-Chk-Sever-Save
084700         move "po not found"  to Wk-Chk-Msg-Save
084800     end-if.
084900     perform zz090-Record-Check.
085000 cc020-Exit.
085100     exit.
085200*
085300*    Row only tried when it belongs to the sheet CC010
085400*    already selected - rows on other sheets are skipped
085500*    without even reaching the substring test.
085600 cc021-Test-One-Row.
085700     if Tbl-Sheet-Name(Tbl-Ix) = Wk-Sheet-Name
085800         move spaces          to Wk-Snam-Up
085900         move Tbl-Po-Number(Tbl-Ix) to Wk-Snam-Up
086000         inspect Wk-Snam-Up   converting
086100                 "abcdefghijklmnopqrstuvwxyz"
086200              to "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
086300         perform bb015-Contains-Check
086400     end-if.
086500 cc021-Exit.
086600     exit.
086700*
086800*    Step 3 - has this PO already been invoiced?  Store
086900*    match (step 4) runs either way but nominal/quote/
087000*    amount/vat (steps 5-8) are skipped when this fails.
087100 cc030-Duplicate-Check.
087200     move "Duplicate Check" to Wk-Chk-Name-Save.
087300     if Tbl-Invoice-No(Tbl-Match-Ix) = spaces
087400         move "Y"              to Sw-Not-Dup
087500         move "Y"               to Wk-Chk-Passed-Save
087600         move "INFO"            to Wk-Chk-Sever-Save
087700         move "not yet invoiced" to Wk-Chk-Msg-Save
087800     else
087900         move "N"               to Wk-Chk-Passed-Save
088000         move "ERROR"           to Wk-Chk-Sever-Save
088100         move "already invoiced" to Wk-Chk-Msg-Save
088200     end-if.
088300     perform zz090-Record-Check.
088400 cc030-Exit.
088500     exit.
088600*
088700*    Step 4 - store name fuzzy match, only when both the
088800*    invoice and the PO carry a store name.  Score is
088900*    worked out by pi095 (token-sort ratio, 0-100).
089000*    Wk-Match-Store-A/B/Score up in Working-Storage carry
089100*    the two store names as they stand, no upper-casing or
089200*    trimming done here, pi095 does its own normalising.
089300 cc040-Check-Store-Match.
089400     if Wk-Store not = spaces
089500        and Tbl-Store(Tbl-Match-Ix) not = spaces
089600         move Wk-Store              to Wk-Match-Store-A
089700         move Tbl-Store(Tbl-Match-Ix) to Wk-Match-Store-B
089800         call "pi095" using Wk-Match-Store-A
089900                             Wk-Match-Store-B
090000                             Wk-Match-Score
090100         move "Store Match"    to Wk-Chk-Name-Save
090200         evaluate true
090300*                70 and over - close enough to pass outright,
090400*                covers the usual abbreviations and typos.
090500             when Wk-Match-Score >= 70
090600                 move "Y"           to Wk-Chk-Passed-Save
090700                 move "INFO"        to Wk-Chk-Sever-Save
090800                 move "store name matches" to Wk-Chk-Msg-Save
090900*                50-69 - plausible but wants a human look,
091000*                warning only, never blocks auto-update alone.
091100             when Wk-Match-Score >= 50
091200                 move "N"           to Wk-Chk-Passed-Save
091300                 move "WARNING"     to Wk-Chk-Sever-Save
091400                 move "store name partial match"
091500                                    to Wk-Chk-Msg-Save
091600*                under 50 - different store entirely.
091700             when other
091800                 move "N"           to Wk-Chk-Passed-Save
091900                 move "ERROR"       to Wk-Chk-Sever-Save
092000                 move "store name mismatch"
092100                                    to Wk-Chk-Msg-Save
092200         end-evaluate.
092300         perform zz090-Record-Check
092400     end-if.
092500 cc040-Exit.
092600     exit.
092700*
092800*    Step 5 - nominal code, never blocks, see the Nominal
092900*    Code Check business rule for the four cases.
093000*    02/01/26 pjw - Missing-from-both leg now defaults Wk-Nominal
093100*    -Code to Reg-Default-Nominal (7820, generic invoices) rather
093200*    than leaving it blank - see PI Business Rules, nominal code
093300*    check.  Ticket AC-2201.
093400 cc050-Check-Nominal.
093500     move "Nominal Code"   to Wk-Chk-Name-Save.
093600     evaluate true
093700         when Wk-Nominal-Code = spaces
093800              and Tbl-Nominal-Code(Tbl-Match-Ix) = spaces
093900             move Reg-Default-Nominal to Wk-Nominal-Code
094000             move "Y"          to Wk-Chk-Passed-Save
094100             move "WARNING"    to Wk-Chk-Sever-Save
094200             move "missing from both" to Wk-Chk-Msg-Save
094300         when Wk-Nominal-Code not = spaces
094400              and Tbl-Nominal-Code(Tbl-Match-Ix) not = spaces
094500              and Wk-Nominal-Code
094600                = Tbl-Nominal-Code(Tbl-Match-Ix)
094700             move "Y"          to Wk-Chk-Passed-Save
094800             move "INFO"       to Wk-Chk-Sever-Save
094900             move "nominal code agrees" to Wk-Chk-Msg-Save
095000         when Wk-Nominal-Code not = spaces
095100              and Tbl-Nominal-Code(Tbl-Match-Ix) not = spaces
095200             move "N"          to Wk-Chk-Passed-Save
095300             move "WARNING"    to Wk-Chk-Sever-Save
095400             move "nominal code mismatch" to Wk-Chk-Msg-Save
095500         when other
095600             move "Y"          to Wk-Chk-Passed-Save
095700             move "INFO"       to Wk-Chk-Sever-Save
095800             move "nominal code from one side"
095900                                to Wk-Chk-Msg-Save
096000     end-evaluate.
096100     perform zz090-Record-Check.
096200 cc050-Exit.
096300     exit.
096400*
096500*    Step 6 - the critical check.  Net over the quote
096600*    threshold must carry both a quote ref & authoriser.
096700 cc060-Check-Quote-Auth.
096800     move "Quote Authorisation" to Wk-Chk-Name-Save.
096900*    At or under threshold - policy does not apply, pass.
097000     if Wk-Net-Amt not > Reg-Quote-Auth-Limit
097100         move "Y"          to Wk-Chk-Passed-Save
097200         move "INFO"       to Wk-Chk-Sever-Save
097300         move "under quote threshold" to Wk-Chk-Msg-Save
097400     else
097500*        Over threshold - both a quote reference and an
097600*        authoriser name must be on file, either missing
097700*        blocks (ERROR), auto-update cannot happen.
097800         if Tbl-Quote-Over-200(Tbl-Match-Ix) not = spaces
097900            and Tbl-Authorised(Tbl-Match-Ix) not = spaces
098000             move "Y"      to Wk-Chk-Passed-Save
098100             move "INFO"   to Wk-Chk-Sever-Save
098200             move "quote authorised" to Wk-Chk-Msg-Save
098300         else
098400             move "N"      to Wk-Chk-Passed-Save
098500             move "ERROR"  to Wk-Chk-Sever-Save
098600*            Distinguish "have a quote, not signed off" from
098700*            "no quote raised at all" in the message text -
098800*            two different desks chase these up.
098900             if Tbl-Quote-Over-200(Tbl-Match-Ix) not = spaces
099000                 move "quote exists but not authorised"
099100                                to Wk-Chk-Msg-Save
099200             else
099300                 move "no quote reference"
099400                                to Wk-Chk-Msg-Save
099500             end-if
099600         end-if
099700     end-if.
099800     perform zz090-Record-Check.
099900 cc060-Exit.
100000     exit.
100100*
100200*    Step 7 - net amount sanity.  Zero or negative blocks,
100300*    a high value only warns for a second look.
100400 cc070-Check-Amount.
100500     move "Amount Check"   to Wk-Chk-Name-Save.
100600*    Zero or negative net after BB020's derivation means the
100700*    invoice carried no usable amount at all - blocks.
100800     if Wk-Net-Amt not > zero
100900         move "N"          to Wk-Chk-Passed-Save
101000         move "ERROR"      to Wk-Chk-Sever-Save
101100         move "invalid or unreadable amount"
101200                            to Wk-Chk-Msg-Save
101300     else
101400*        High-value invoices pass but warn for a second
101500*        look - Reg-High-Amt-Limit is a policy constant,
101600*        not a blocking rule.
101700         if Wk-Net-Amt > Reg-High-Amt-Limit
101800             move "Y"      to Wk-Chk-Passed-Save
101900             move "WARNING" to Wk-Chk-Sever-Save
102000             move "high amount, verify" to Wk-Chk-Msg-Save
102100         else
102200             move "Y"      to Wk-Chk-Passed-Save
102300             move "INFO"   to Wk-Chk-Sever-Save
102400             move "amount within range" to Wk-Chk-Msg-Save
102500         end-if
102600     end-if.
102700     perform zz090-Record-Check.
102800 cc070-Exit.
102900     exit.
103000*
103100*    Step 8 - does net + vat = total, within 2p?  Only
103200*    checked when all three are present, never blocks.
103300 cc080-Check-Vat.
103400     move "Vat Arithmetic" to Wk-Chk-Name-Save.
103500*    All three amounts must be present to cross-foot them -
103600*    a single missing field is not itself an error here,
103700*    that was already caught (or not) by CC070 above.
103800     if Wk-Net-Amt = zero or Wk-Vat-Amt = zero
103900        or Wk-Total-Amt = zero
104000         move "Y"          to Wk-Chk-Passed-Save
104100         move "INFO"       to Wk-Chk-Sever-Save
104200         move "not verified"    to Wk-Chk-Msg-Save
104300     else
104400         compute Wk-Sum-Check = Wk-Net-Amt + Wk-Vat-Amt.
104500         compute Wk-Vat-Diff  = Wk-Sum-Check - Wk-Total-Amt.
104600*        Absolute value by hand - no intrinsic FUNCTION in
104700*        this shop's programs, see the 02/02/95 change note
104800*        above for why the tolerance itself is 2p not 1p.
104900         if Wk-Vat-Diff < zero
105000             compute Wk-Vat-Diff = zero - Wk-Vat-Diff
105100         end-if.
105200         if Wk-Vat-Diff not > Reg-Vat-Tolerance
105300             move "Y"      to Wk-Chk-Passed-Save
105400             move "INFO"   to Wk-Chk-Sever-Save
105500             move "vat arithmetic agrees" to Wk-Chk-Msg-Save
105600         else
105700             move "N"      to Wk-Chk-Passed-Save
105800             move "WARNING" to Wk-Chk-Sever-Save
105900             move "vat arithmetic does not agree"
106000                            to Wk-Chk-Msg-Save
106100         end-if
106200     end-if.
106300     perform zz090-Record-Check.
106400 cc080-Exit.
106500     exit.
106600*
106700*    Step 9 - roll the check table up into a status, is-
106800*    valid & can-auto-update.  Only ERROR severity blocks.
106900 cc090-Finalize-Result.
107000*    A WARNING never turns Val-Is-Valid to "N" - only ERROR
107100*    severity blocks, per the Nominal Code Check and every
107200*    other never-blocking rule in the pipeline.
107300     move "Y"              to Val-Is-Valid.
107400     if Val-Error-Count > zero
107500         move "N"          to Val-Is-Valid
107600     end-if.
107700*    Valid on its own is not enough to auto-update - a
107800*    matched PO row (Sw-Po-Found) has to exist to post to.
107900     move "N"              to Val-Can-Auto-Update.
108000     if Val-Is-Valid = "Y" and Sw-Po-Found = "Y"
108100         move "Y"          to Val-Can-Auto-Update
108200     end-if.
108300     evaluate true
108400         when Val-Can-Auto-Update = "Y"
108500             move "SUCCESS"    to Val-Status
108600         when Val-Error-Count > zero
108700             move "ERROR"      to Val-Status
108800         when Val-Warning-Count > zero
108900             move "WARNING"    to Val-Status
109000*            No errors, no warnings, but still not able to
109100*            auto-update - eg valid checks with no PO match
109200*            because sheet selection or lookup itself failed.
109300         when other
109400             move "UNKNOWN"    to Val-Status
109500     end-evaluate.
109600 cc090-Exit.
109700     exit.
109800*
109900*    PO Posting - exactly three fields, everything else on
110000*    the table row is left exactly as loaded.
110100*    Only called when CC090 has already set Val-Can-Auto-
110200*    Update to "Y" - the invoice number, the net amount and
110300*    today's date as the signed-off date, nothing else on
110400*    the row is disturbed.
110500 dd010-Post-Po-Record.
110600     move Wk-Inv-Number    to Tbl-Invoice-No(Tbl-Match-Ix).
110700     move Wk-Net-Amt       to Tbl-Invoice-Amount
110800                               (Tbl-Match-Ix).
110900     move PI-Todays-Date   to Tbl-Invoice-Signed
111000                               (Tbl-Match-Ix).
111100 dd010-Exit.
111200     exit.
