000100*  Select Clause - Purchase Order Master, Input Side.
000200*
000300* 09/12/25 vbc - Created.
000400*
000500 select   PI-PO-In-File   assign to "PIPOMIN"
000600          organization    is sequential
000700          file status     is PI-Pom-In-Status.
000800*
