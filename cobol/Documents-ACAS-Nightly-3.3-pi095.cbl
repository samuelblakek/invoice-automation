000100*******************************************************
000200*                                                       *
000300*     Purchase Invoice - Store Name Fuzzy Match Score  *
000400*        CALLed by pi010 to score how well an          *
000500*        invoice's store name matches the store name   *
000600*        already on the matched PO master record.      *
000700*                                                       *
000800*******************************************************
000900*
001000 identification          division.
001100*
001200 program-id.             pi095.
001300 author.                 V B Coen.
001400 installation.           Applewood Computers.
001500 date-written.           11/12/85.
001600 date-compiled.
001700 security.               Applewood Computers Accounting
001800                          System - Purchase Invoice sub-
001900                          system.  Called only from pi010,
002000                          not run standalone.
002100*
002200* Remarks.  Normalises both store names (case folded,
002300*           punctuation dropped), splits each into words,
002400*           sorts the words alphabetically and rejoins
002500*           them, then scores the two token-sorted
002600*           strings by the longest run of characters they
002700*           still share (a longest-common-subsequence
002800*           table, in the spirit of the old Ratcliff/
002900*           Obershelp gap-ratio compare).  Score of 100
003000*           is an exact match after normalising, zero is
003100*           no overlap at all or either side blank.
003200*
003300* Called by.             pi010 (CC040-CHECK-STORE-MATCH).
003400*
003500* Changes:
003600* 11/12/85 vbc -     Written for the AAW spreadsheet macro,
003700*                     called STRCOMP in that scheme.
003800* 19/07/91 vbc - .02 Word-sort added - "B & Q Staines" was
003900*                     scoring low against "Staines B & Q".
004000* 23/11/98 vbc - Y2K.03 No date fields in this module,
004100*                     reviewed and logged for audit only.
004200* 04/12/25 vbc - 1.0 Renamed pi095, lifted out of the AAW
004300*                     macro workbook for the PI subsystem.
004400* 15/12/25 pjw - 1.01 Word boundary test changed to the
004500*                     PI-ALPHA/PI-NUMERIC classes in
004600*                     picenv, replacing six INSPECT
004700*                     REPLACING statements.
004800*
004900 environment             division.
005000 copy  "picenv.cob".
005100*
005200 data                    division.
005300 working-storage section.
005400*
005500 77  Prog-Name           pic x(15)  value "PI095 (1.01)".
005600*
005700*    Scratch area used to normalise ONE store name at a
005800*    time - store A is run through it first, then store B,
005900*    and the finished string is copied out before the next
006000*    one goes in.
006100*
006200 01  Wk-Cur-Raw          pic x(30).
006300 01  Wk-Cur-Raw-Chars    redefines Wk-Cur-Raw.
006400     03  Wk-Cur-Char     occurs 30 pic x.
006500 01  Wk-Cur-Norm         pic x(30).
006600*
006700 01  Wk-Cur-Tok-Table.
006800     03  Wk-Cur-Tok      occurs 10 pic x(30).
006900     03  filler          pic x value space.
007000 01  Wk-Tmp-Tok          pic x(30).
007100 77  Wk-Cur-Tok-Count    pic 9(2) comp value zero.
007200*
007300*    The two finished (normalised, word-sorted) names,
007400*    held side by side for the match-scoring step below.
007500*
007600 01  Wk-Norm-A           pic x(30) value spaces.
007700 01  Wk-Norm-A-Chars     redefines Wk-Norm-A.
007800     03  Wk-Na-Char      occurs 30 pic x.
007900 01  Wk-Norm-B           pic x(30) value spaces.
008000 01  Wk-Norm-B-Chars     redefines Wk-Norm-B.
008100     03  Wk-Nb-Char      occurs 30 pic x.
008200*
008300 77  Wk-Ix               pic 9(2) comp value zero.
008400 77  Wk-Jx               pic 9(2) comp value zero.
008500 77  Wk-Kx               pic 9(2) comp value zero.
008600 77  Wk-Start            pic 9(2) comp value zero.
008700 77  Wk-Nlen             pic 9(2) comp value zero.
008800 77  Wk-Tlen             pic 9(2) comp value zero.
008900*
009000 77  Wk-Len-A            pic 9(2) comp value zero.
009100 77  Wk-Len-B            pic 9(2) comp value zero.
009200*
009300*    Longest-common-subsequence working table.  Row zero
009400*    and column zero are the empty-prefix row/column the
009500*    algorithm needs, so the table runs one bigger than
009600*    the longest store name this program will ever see.
009700*
009800 01  Wk-Lcs-Table.
009900     03  Wk-Lcs-Row      occurs 31.
010000         05  Wk-Lcs-Col  occurs 31 pic 9(2) comp.
010100     03  filler          pic x value space.
010200 77  Wk-Ri               pic 9(2) comp value zero.
010300 77  Wk-Ci               pic 9(2) comp value zero.
010400 77  Wk-Match-M          pic 9(3) comp value zero.
010500 77  Wk-Score-Calc       pic 9(5) comp value zero.
010600*
010700 linkage                 section.
010800*
010900 01  Lk-Store-A          pic x(30).
011000 01  Lk-Store-B          pic x(30).
011100 01  Lk-Match-Score      pic 9(3).
011200*
011300 procedure division      using Lk-Store-A
011400                                Lk-Store-B
011500                                Lk-Match-Score.
011600*
011700*    Both incoming names go through the same normalise
011800*    paragraph one at a time, using the shared Wk-Cur-Raw/
011900*    Wk-Cur-Norm scratch pair, before the two finished
012000*    strings are compared in CC010.
012100*
012200 aa000-Main.
012300     move    Lk-Store-A          to Wk-Cur-Raw.
012400     perform bb010-Process-One-Store
012500             thru bb010-Exit.
012600     move    Wk-Cur-Norm         to Wk-Norm-A.
012700     move    Lk-Store-B          to Wk-Cur-Raw.
012800     perform bb010-Process-One-Store
012900             thru bb010-Exit.
013000     move    Wk-Cur-Norm         to Wk-Norm-B.
013100     perform cc010-Compute-Match-Score
013200             thru cc010-Exit.
013300     goback.
013400 aa000-Exit.
013500     exit.
013600*
013700*    Fold to upper case, split into words on anything that
013800*    is not a letter or a digit, sort the words and rejoin
013900*    them with single spaces - this is the normalise/
014000*    tokenise/sort/rejoin step for whichever of the two
014100*    store names is sitting in Wk-Cur-Raw right now.
014200*
014300 bb010-Process-One-Store.
014400     inspect Wk-Cur-Raw
014500             converting "abcdefghijklmnopqrstuvwxyz"
014600                     to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
014700     move    zero                to Wk-Cur-Tok-Count.
014800     move    zero                to Wk-Start.
014900     perform bb020-Scan-One-Char
015000             thru bb020-Exit
015100             varying Wk-Ix from 1 by 1
015200             until Wk-Ix > 30.
015300     if      Wk-Start not = zero
015400             move 31             to Wk-Ix
015500             perform bb025-Add-One-Token
015600                     thru bb025-Exit
015700     end-if.
015800     perform bb030-Sort-Tokens
015900             thru bb030-Exit.
016000     perform bb040-Rejoin-Tokens
016100             thru bb040-Exit.
016200 bb010-Exit.
016300     exit.
016400*
016500*    PI-Alpha/PI-Numeric are the CLASS conditions in picenv -
016600*    Wk-Start marks where the current word began, zero
016700*    meaning "not in a word right now".  A non-word character
016800*    closes the word that was open, if there was one.
016900*
017000 bb020-Scan-One-Char.
017100     if      Wk-Cur-Char (Wk-Ix) is PI-Alpha
017200        or   Wk-Cur-Char (Wk-Ix) is PI-Numeric
017300             if   Wk-Start = zero
017400                  move Wk-Ix     to Wk-Start
017500             end-if
017600     else
017700             if   Wk-Start not = zero
017800                  perform bb025-Add-One-Token
017900                          thru bb025-Exit
018000             end-if
018100     end-if.
018200 bb020-Exit.
018300     exit.
018400*
018500*    Table is 10 words deep - no store name in this
018600*    subsystem runs to eleven words, so an overrun just
018700*    drops the last word rather than blow the subscript.
018800*
018900 bb025-Add-One-Token.
019000     add     1                   to Wk-Cur-Tok-Count.
019100     if      Wk-Cur-Tok-Count not > 10
019200             move spaces         to Wk-Cur-Tok (Wk-Cur-Tok-Count)
019300             move Wk-Cur-Raw (Wk-Start : Wk-Ix - Wk-Start)
019400                                 to Wk-Cur-Tok (Wk-Cur-Tok-Count)
019500     else
019600             subtract 1          from Wk-Cur-Tok-Count
019700     end-if.
019800     move    zero                to Wk-Start.
019900 bb025-Exit.
020000     exit.
020100*
020200*    Plain bubble sort - the word lists are never more
020300*    than ten entries long so there is no call for
020400*    anything cleverer.
020500*
020600 bb030-Sort-Tokens.
020700     if      Wk-Cur-Tok-Count > 1
020800             perform bb031-Sort-One-Pass
020900                     thru bb031-Exit
021000                     varying Wk-Ix from 1 by 1
021100                     until Wk-Ix >= Wk-Cur-Tok-Count
021200     end-if.
021300 bb030-Exit.
021400     exit.
021500*
021600*    One bubble pass - the outer BB030 loop calls this once
021700*    per pass, shrinking the unsorted tail by one word each
021800*    time round, the usual bubble-sort shape.
021900*
022000 bb031-Sort-One-Pass.
022100     perform bb032-Sort-Compare-Pair
022200             thru bb032-Exit
022300             varying Wk-Jx from 1 by 1
022400             until Wk-Jx > Wk-Cur-Tok-Count - Wk-Ix.
022500 bb031-Exit.
022600     exit.
022700*
022800*    Adjacent-pair swap - plain alphabetic PIC X compare,
022900*    the words are already upper-cased by BB010 so there is
023000*    no folding to worry about here.
023100*
023200 bb032-Sort-Compare-Pair.
023300     if      Wk-Cur-Tok (Wk-Jx) > Wk-Cur-Tok (Wk-Jx + 1)
023400             move Wk-Cur-Tok (Wk-Jx)     to Wk-Tmp-Tok
023500             move Wk-Cur-Tok (Wk-Jx + 1) to Wk-Cur-Tok (Wk-Jx)
023600             move Wk-Tmp-Tok             to Wk-Cur-Tok (Wk-Jx + 1)
023700     end-if.
023800 bb032-Exit.
023900     exit.
024000*
024100 bb040-Rejoin-Tokens.
024200     move    spaces              to Wk-Cur-Norm.
024300     move    zero                to Wk-Nlen.
024400     if      Wk-Cur-Tok-Count not = zero
024500             perform bb041-Append-One-Token
024600                     thru bb041-Exit
024700                     varying Wk-Jx from 1 by 1
024800                     until Wk-Jx > Wk-Cur-Tok-Count
024900     end-if.
025000 bb040-Exit.
025100     exit.
025200*
025300*    One space goes in ahead of every word after the first -
025400*    Wk-Nlen not = zero is how this paragraph knows a word is
025500*    already sitting in Wk-Cur-Norm from an earlier pass.
025600*
025700 bb041-Append-One-Token.
025800     perform bb042-Measure-One-Token
025900             thru bb042-Exit.
026000     if      Wk-Nlen not = zero
026100             add  1              to Wk-Nlen
026200             move space          to Wk-Cur-Norm (Wk-Nlen : 1)
026300     end-if.
026400     if      Wk-Tlen not = zero
026500             move Wk-Cur-Tok (Wk-Jx) (1 : Wk-Tlen)
026600                       to Wk-Cur-Norm (Wk-Nlen + 1 : Wk-Tlen)
026700             add  Wk-Tlen        to Wk-Nlen
026800     end-if.
026900 bb041-Exit.
027000     exit.
027100*
027200*    Each Wk-Cur-Tok entry is a 30-byte field padded with
027300*    trailing spaces - this finds the true length of the one
027400*    word BB041 is about to append.
027500*
027600 bb042-Measure-One-Token.
027700     move    zero                to Wk-Tlen.
027800     perform bb043-Scan-Token-Char
027900             thru bb043-Exit
028000             varying Wk-Kx from 30 by -1
028100             until Wk-Kx = zero or Wk-Tlen not = zero.
028200 bb042-Exit.
028300     exit.
028400*
028500 bb043-Scan-Token-Char.
028600     if      Wk-Cur-Tok (Wk-Jx) (Wk-Kx : 1) not = space
028700             move Wk-Kx          to Wk-Tlen
028800     end-if.
028900 bb043-Exit.
029000     exit.
029100*
029200*    Measure the two finished strings, build the overlap
029300*    table between them and turn the top corner of the
029400*    table into the 0-100 score the caller wants back.
029500*
029600 cc010-Compute-Match-Score.
029700     move    zero                to Wk-Len-A.
029800     perform cc011-Measure-Norm-A
029900             thru cc011-Exit
030000             varying Wk-Kx from 30 by -1
030100             until Wk-Kx = zero or Wk-Len-A not = zero.
030200     move    zero                to Wk-Len-B.
030300     perform cc012-Measure-Norm-B
030400             thru cc012-Exit
030500             varying Wk-Kx from 30 by -1
030600             until Wk-Kx = zero or Wk-Len-B not = zero.
030700     if      Wk-Len-A = zero and Wk-Len-B = zero
030800             move zero           to Lk-Match-Score
030900     else
031000             perform cc020-Build-Lcs-Table
031100                     thru cc020-Exit
031200             compute Wk-Score-Calc rounded =
031300                     (200 * Wk-Match-M) / (Wk-Len-A + Wk-Len-B)
031400             move    Wk-Score-Calc       to Lk-Match-Score
031500     end-if.
031600 cc010-Exit.
031700     exit.
031800*
031900*    Right-trim of the finished normalised A string - same
032000*    backward-scan trick used throughout this subsystem's
032100*    trim routines.
032200*
032300 cc011-Measure-Norm-A.
032400     if      Wk-Na-Char (Wk-Kx) not = space
032500             move Wk-Kx          to Wk-Len-A
032600     end-if.
032700 cc011-Exit.
032800     exit.
032900*
033000*    Same again for the B string.
033100*
033200 cc012-Measure-Norm-B.
033300     if      Wk-Nb-Char (Wk-Kx) not = space
033400             move Wk-Kx          to Wk-Len-B
033500     end-if.
033600 cc012-Exit.
033700     exit.
033800*
033900*    Standard longest-common-subsequence build - row and
034000*    column zero (the empty prefixes) sit one cell in from
034100*    the table's own edge, so a char index of N lives at
034200*    table position N + 1 throughout.
034300*
034400 cc020-Build-Lcs-Table.
034500     perform cc021-Clear-Lcs-Table
034600             thru cc021-Exit
034700             varying Wk-Ri from 0 by 1
034800             until Wk-Ri > Wk-Len-A.
034900     perform cc030-Fill-Lcs-Row
035000             thru cc030-Exit
035100             varying Wk-Ri from 1 by 1
035200             until Wk-Ri > Wk-Len-A.
035300     move    Wk-Lcs-Col (Wk-Len-A + 1, Wk-Len-B + 1)
035400                                 to Wk-Match-M.
035500 cc020-Exit.
035600     exit.
035700*
035800*    Row zero of the table has to read all zeros before the
035900*    fill starts - an empty prefix shares nothing in common
036000*    with anything, by definition of the algorithm.
036100*
036200 cc021-Clear-Lcs-Table.
036300     perform cc022-Clear-Lcs-Cell
036400             thru cc022-Exit
036500             varying Wk-Ci from 0 by 1
036600             until Wk-Ci > Wk-Len-B.
036700 cc021-Exit.
036800     exit.
036900*
037000 cc022-Clear-Lcs-Cell.
037100     move    zero
037200             to Wk-Lcs-Col (Wk-Ri + 1, Wk-Ci + 1).
037300 cc022-Exit.
037400     exit.
037500*
037600*    One row of the table, one call per character of string
037700*    A - CC031 below fills every column of that row across
037800*    the whole of string B before CC020 moves on to the next
037900*    row.
038000*
038100 cc030-Fill-Lcs-Row.
038200     perform cc031-Fill-Lcs-Cell
038300             thru cc031-Exit
038400             varying Wk-Ci from 1 by 1
038500             until Wk-Ci > Wk-Len-B.
038600 cc030-Exit.
038700     exit.
038800*
038900*    Standard LCS recurrence - characters match, extend the
039000*    diagonal neighbour's run by one; otherwise carry forward
039100*    whichever of the cell above or the cell to the left
039200*    already has the longer run.
039300*
039400 cc031-Fill-Lcs-Cell.
039500     if      Wk-Na-Char (Wk-Ri) = Wk-Nb-Char (Wk-Ci)
039600             compute Wk-Lcs-Col (Wk-Ri + 1, Wk-Ci + 1) =
039700                     Wk-Lcs-Col (Wk-Ri, Wk-Ci) + 1
039800     else
039900             if   Wk-Lcs-Col (Wk-Ri, Wk-Ci + 1) >
040000                  Wk-Lcs-Col (Wk-Ri + 1, Wk-Ci)
040100                  move Wk-Lcs-Col (Wk-Ri, Wk-Ci + 1)
040200                       to Wk-Lcs-Col (Wk-Ri + 1, Wk-Ci + 1)
040300             else
040400                  move Wk-Lcs-Col (Wk-Ri + 1, Wk-Ci)
040500                       to Wk-Lcs-Col (Wk-Ri + 1, Wk-Ci + 1)
040600             end-if
040700     end-if.
040800 cc031-Exit.
040900     exit.
