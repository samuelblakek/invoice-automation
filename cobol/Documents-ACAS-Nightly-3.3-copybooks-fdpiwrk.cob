000100*  File Section Entry - PI-Work Bridge File.
000200*     Two 01-levels below - header first, then one per invoice.
000300*
000400* 09/12/25 vbc - Created.
000500*
000600 fd  PI-Work-File.
000700 copy  "wspiwrk.cob".
000800*
