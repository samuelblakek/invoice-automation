000100*  File Section Entry - Detailed Validation Report Print File.
000200*     Report Writer - see Report Section in pi020 for RD/layout.
000300*
000400* 11/12/25 vbc - Created.
000500*
000600 fd  PI-Report-File
000700     reports are PI-Detail-Report.
000800*
