000100*******************************************
000200*                                          *
000300*  Working Storage For Invoice Validation *
000400*       (per-invoice validation result)   *
000500*******************************************
000600*  Not a file record - built fresh for each invoice by pi010
000700*  and copied out to PI-Work-Detail-Record for pi020 to print.
000800*
000900* 06/12/25 vbc - Created.  9 check slots, see Validation Pipeline.
001000* 20/12/25 vbc - Added Val-Counts-Combined redefines for the
001100*                printed error/warning tally on the run summary.
001200*
001300 01  PI-Validation-Work-Record.
001400     03  Val-Status             pic x(8).
001500     03  Val-Is-Valid           pic x.
001600     03  Val-Can-Auto-Update    pic x.
001700     03  Val-Counts.
001800         05  Val-Error-Count    pic 9(2).
001900         05  Val-Warning-Count  pic 9(2).
002000     03  Val-Counts-Combined redefines Val-Counts
002100                              pic 9(4).
002200     03  Val-Check-Count        pic 9(2).
002300     03  Val-Check-Table   occurs 9.
002400         05  Val-Chk-Name       pic x(30).
002500         05  Val-Chk-Passed     pic x.
002600         05  Val-Chk-Severity   pic x(7).
002700         05  Val-Chk-Message    pic x(80).
002800     03  filler                 pic x(6).
002900*
