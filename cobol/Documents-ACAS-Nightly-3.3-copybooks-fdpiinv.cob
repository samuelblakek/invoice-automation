000100*  File Section Entry - Maintenance Invoice Input File.
000200*
000300* 09/12/25 vbc - Created.
000400*
000500 fd  PI-Invoice-File.
000600 copy  "wspiinv.cob".
000700*
