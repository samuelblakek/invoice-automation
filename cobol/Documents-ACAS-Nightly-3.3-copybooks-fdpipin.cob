000100*  File Section Entry - Purchase Order Master, Input Side.
000200*
000300* 09/12/25 vbc - Created.
000400*
000500 fd  PI-PO-In-File.
000600 copy  "wspipom.cob".
000700*
