000100*******************************************
000200*                                          *
000300*  Record Definition For PI-Work Bridge   *
000400*       File (pi010 to pi020)             *
000500*     Wrk-Head-Key of all "*" flags the   *
000600*     leading header record               *
000700*******************************************
000800*  Header record written first, then one detail record per
000900*  extracted invoice, in the order pi010 processed them.
001000*
001100* 07/12/25 vbc - Created.
001200* 21/12/25 pjw - Widened Wrk-Chk-Message table to match wspival.
001300* 09/01/26 pjw - Wrk-Extraction-Ok added (ticket AC-2214), taken
001400*                from filler - pi020 tests it before writing a
001500*                CSV row, extraction failures do not get one.
001600*
001700 01  PI-Work-Header-Record.
001800     03  Wrk-Head-Key           pic x(20)  value all "*".
001900     03  Wrk-Run-Date           pic 9(8).
002000     03  Wrk-Run-Time           pic 9(6).
002100     03  filler                 pic x(200).
002200*
002300 01  PI-Work-Detail-Record.
002400     03  Wrk-Invoice-No         pic x(20).
002500     03  Wrk-Supplier-Name      pic x(30).
002600     03  Wrk-Po-Number          pic x(15).
002700     03  Wrk-Store              pic x(30).
002800     03  Wrk-Net-Amount         pic s9(7)v99  comp-3.
002900     03  Wrk-Status             pic x(8).
003000     03  Wrk-Is-Valid           pic x.
003100     03  Wrk-Can-Auto-Update    pic x.
003200     03  Wrk-Error-Count        pic 9(2).
003300     03  Wrk-Warning-Count      pic 9(2).
003400     03  Wrk-Check-Count        pic 9(2).
003500     03  Wrk-Extraction-Ok      pic x.
003600         88  Extraction-Ok          value "Y".
003700         88  Extraction-Failed      value "N".
003800     03  Wrk-Check-Table   occurs 9.
003900         05  Wrk-Chk-Name       pic x(30).
004000         05  Wrk-Chk-Passed     pic x.
004100         05  Wrk-Chk-Severity   pic x(7).
004200         05  Wrk-Chk-Message    pic x(80).
004300     03  filler                 pic x(3).
004400*
