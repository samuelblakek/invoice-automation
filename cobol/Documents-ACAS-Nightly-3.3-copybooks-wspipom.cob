000100*******************************************
000200*                                          *
000300*  Record Definition For Purchase Order   *
000400*       Master File ("PO sheets")         *
000500*     No key - grouped by Pom-Sheet-Name, *
000600*     scanned per lookup                  *
000700*******************************************
000800*  File size 320 bytes.
000900*
001000* 04/12/25 vbc - Created for the new PI subsystem.
001100* 11/12/25 vbc - Pom-Invoice-Signed given a CCYYMMDD breakdown for
001200*                the run-date stamp posted by pi010.
001300*
001400 01  PI-PO-Record.
001500     03  Pom-Po-Number       pic x(15).
001600*    AAW NATIONAL (PANDA), CJL, APS, ORDERS, OTHER, AURA AC etc
001700     03  Pom-Sheet-Name      pic x(25).
001800     03  Pom-Store           pic x(30).
001900*    who raised the PO
002000     03  Pom-Originator      pic x(20).
002100     03  Pom-Po-Date         pic 9(8).
002200     03  Pom-Job-Description pic x(60).
002300*    quote ref, spaces = none
002400     03  Pom-Quote-Over-200  pic x(15).
002500*    authoriser, spaces = none
002600     03  Pom-Authorised      pic x(20).
002700     03  Pom-Date-Completed  pic 9(8).
002800*    posted by pi010, spaces = not yet invoiced
002900     03  Pom-Invoice-No      pic x(20).
003000*    ccyymmdd, posted by pi010
003100     03  Pom-Invoice-Signed  pic 9(8).
003200     03  Pom-Signed-Bkdn redefines Pom-Invoice-Signed.
003300         05  Pom-Signed-CC   pic 99.
003400         05  Pom-Signed-YY   pic 99.
003500         05  Pom-Signed-MM   pic 99.
003600         05  Pom-Signed-DD   pic 99.
003700*    ex-VAT amount, posted by pi010
003800     03  Pom-Invoice-Amount  pic s9(7)v99  comp-3.
003900     03  Pom-Nominal-Code    pic x(4).
004000     03  Pom-Brand           pic x(15).
004100     03  Pom-Ticket-No       pic x(15).
004200     03  filler              pic x(9).
004300*
