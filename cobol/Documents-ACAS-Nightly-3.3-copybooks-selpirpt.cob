000100*  Select Clause - Detailed Validation Report Print File.
000200*
000300* 11/12/25 vbc - Created.
000400*
000500 select   PI-Report-File  assign to "PIRPTOUT"
000600          organization    is line sequential
000700          file status     is PI-Rpt-Status.
000800*
