000100*  File Section Entry - Purchase Order Master, Rewritten Side.
000200*
000300* 12/12/25 vbc - Created.
000400*
000500 fd  PI-PO-Out-File.
000600 copy  "wspipot.cob".
000700*
