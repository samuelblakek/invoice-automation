000100*  Select Clause - PI-Work Bridge File (pi010 to pi020).
000200*
000300* 09/12/25 vbc - Created.
000400*
000500 select   PI-Work-File    assign to "PIWORK"
000600          organization    is sequential
000700          file status     is PI-Wrk-Status.
000800*
