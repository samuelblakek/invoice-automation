000100*  Select Clause - Purchase Order Master, Rewritten (Output) Side.
000200*
000300* 12/12/25 vbc - Created.
000400*
000500 select   PI-PO-Out-File  assign to "PIPOMOT"
000600          organization    is sequential
000700          file status     is PI-Pom-Out-Status.
000800*
