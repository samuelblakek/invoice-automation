000100*******************************************
000200*                                          *
000300*  Work Area For CSV Summary Line         *
000400*     Built by pi020 before write         *
000500*******************************************
000600*  Line sequential, variable length in practice, fixed area here.
000700*
000800* 08/12/25 vbc - Created.
000900*
001000 01  PI-Csv-Line.
001100     03  Csv-Text               pic x(250).
001200     03  filler                 pic x(6).
001300*
